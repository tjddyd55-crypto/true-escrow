000100*****************************************************************
000200* PARTREC  --  BILLING PARTNER MASTER RECORD
000300* ONE ROW PER REVENUE-SHARE PARTNER. KEY IS PART-ID.
000400*****************************************************************
000500 01  PARTNER-RECORD.
000600     05  PART-ID                     PIC X(36).
000700     05  PART-NAME                   PIC X(60).
000800     05  FILLER                      PIC X(10).
