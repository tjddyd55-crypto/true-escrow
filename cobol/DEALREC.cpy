000100*****************************************************************
000200* DEALREC  --  ESCROW DEAL MASTER RECORD
000300* ONE ROW PER DEAL. KEY IS DEAL-ID. WRITTEN BY THE DEAL-FUNDING
000400* AND DELIVERY-CONFIRMATION PATHS (OUT OF SCOPE FOR THIS LIBRARY);
000500* READ AND REWRITTEN HERE BY RULENGSR WHEN THE RULES ENGINE DRIVES
000600* A STATE TRANSITION.
000700*****************************************************************
000800 01  DEAL-RECORD.
000900     05  DEAL-ID                     PIC X(36).
001000     05  DEAL-BUYER-ID               PIC X(36).
001100     05  DEAL-SELLER-ID              PIC X(36).
001200     05  DEAL-CATEGORY               PIC X(20).
001300     05  DEAL-TOTAL-AMOUNT           PIC S9(13)V99.
001400     05  DEAL-IMMEDIATE-AMOUNT       PIC S9(13)V99.
001500     05  DEAL-HOLDBACK-AMOUNT        PIC S9(13)V99.
001600     05  DEAL-CURRENCY               PIC X(03).
001700     05  DEAL-STATE                  PIC X(10).
001800         88  DEAL-ST-CREATED         VALUE "CREATED".
001900         88  DEAL-ST-FUNDED          VALUE "FUNDED".
002000         88  DEAL-ST-DELIVERED       VALUE "DELIVERED".
002100         88  DEAL-ST-INSPECTION      VALUE "INSPECTION".
002200         88  DEAL-ST-APPROVED        VALUE "APPROVED".
002300         88  DEAL-ST-ISSUE           VALUE "ISSUE".
002400         88  DEAL-ST-SETTLED         VALUE "SETTLED".
002500     05  DEAL-DISPUTE-OPEN           PIC X(01).
002600         88  DEAL-DISPUTE-IS-OPEN    VALUE "Y".
002700         88  DEAL-DISPUTE-NOT-OPEN   VALUE "N".
002800     05  FILLER                      PIC X(13).
