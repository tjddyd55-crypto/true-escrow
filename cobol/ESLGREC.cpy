000100*****************************************************************
000200* ESLGREC  --  ESCROW LEDGER ENTRY
000300* APPEND-ONLY. ONE ROW PER MONEY-MOVEMENT ACTION EXECUTED AGAINST
000400* A DEAL. KEY IS ELG-ENTRY-ID. ELG-DEAL-ID IS AN ALTERNATE KEY
000500* (DUPLICATES ALLOWED) SO ESCLEDGR CAN RANGE-SCAN ONE DEAL'S
000600* ENTRIES FOR THE DUPLICATE-ACTION AND HOLDBACK-BALANCE CHECKS.
000700*****************************************************************
000800 01  ESCROW-LEDGER-RECORD.
000900     05  ELG-ENTRY-ID                PIC X(36).
001000     05  ELG-DEAL-ID                 PIC X(36).
001100     05  ELG-ENTRY-TYPE              PIC X(10).
001200         88  ELG-TY-HOLD             VALUE "HOLD".
001300         88  ELG-TY-RELEASE          VALUE "RELEASE".
001400         88  ELG-TY-REFUND           VALUE "REFUND".
001500         88  ELG-TY-OFFSET           VALUE "OFFSET".
001600     05  ELG-AMOUNT                  PIC S9(13)V99.
001700     05  ELG-CURRENCY                PIC X(03).
001800     05  ELG-FROM-ACCOUNT            PIC X(10).
001900     05  ELG-TO-ACCOUNT              PIC X(10).
002000     05  ELG-REFERENCE-ID            PIC X(36).
002100     05  ELG-IDEMPOTENCY-KEY         PIC X(64).
002200     05  FILLER                      PIC X(12).
