000100*****************************************************************
000200* AUDTREC  --  RULES-ENGINE AUDIT EVENT RECORD
000300* APPEND-ONLY LOG WRITTEN BY RULENGSR EVERY TIME IT TRANSITIONS A
000400* DEAL, POSTS A LEDGER ACTION, OR RECORDS A RULES-EVALUATION NOTE.
000500* NOT A KEYED FILE -- AUDITLOG IS WRITTEN SEQUENTIAL, NEVER READ
000600* BACK BY THIS LIBRARY.
000700*****************************************************************
000800 01  AUDIT-EVENT-RECORD.
000900     05  AUD-DEAL-ID                 PIC X(36).
001000     05  AUD-EVENT-TYPE              PIC X(24).
001100         88  AUD-TY-STATE-TRANSITION VALUE "STATE_TRANSITION".
001200         88  AUD-TY-LEDGER-ACTION    VALUE "LEDGER_ACTION_EXECUTED".
001300         88  AUD-TY-RULES-EVAL       VALUE "RULES_EVALUATION".
001400     05  AUD-RUN-DATE                PIC 9(08).
001500     05  AUD-EVENT-TEXT              PIC X(80).
001600     05  FILLER                      PIC X(08).
