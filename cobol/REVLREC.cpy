000100*****************************************************************
000200* REVLREC  --  REVENUE LEDGER ENTRY
000300* APPEND-ONLY. ONE ROW PER PLATFORM FEE EARNED ON A SETTLED DEAL.
000400* KEY IS RVL-ENTRY-ID. RVL-PARTNER-ID IS AN ALTERNATE KEY
000500* (DUPLICATES ALLOWED) SO PARTINVC CAN RANGE-SCAN ONE PARTNER'S
000600* UNINVOICED ENTRIES AT SWEEP TIME.
000700*****************************************************************
000800 01  REVENUE-LEDGER-RECORD.
000900     05  RVL-ENTRY-ID                PIC X(36).
001000     05  RVL-DEAL-ID                 PIC X(36).
001100     05  RVL-PARTNER-ID              PIC X(36).
001200     05  RVL-AMOUNT                  PIC S9(11)V99.
001300     05  RVL-CURRENCY                PIC X(03).
001400     05  RVL-SETTLED-AT              PIC X(10).
001500     05  RVL-INVOICE-ID              PIC X(36).
001600     05  FILLER                      PIC X(10).
