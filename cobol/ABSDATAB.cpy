000100*****************************************************************
000200* ABSDATAB  --  ABSOLUTE-DAY WORK AREA FOR TIMER ARITHMETIC
000300* WS-CUM-DAYS-TAB HOLDS THE DAYS ELAPSED BEFORE THE 1ST OF EACH
000400* MONTH (NON-LEAP BASIS). USED BY THE 8000-DERIVE-ELAPSED TEXT
000500* IN ELAPSCHK TO TURN A YYYY/MM/DD DATE INTO A COMPARABLE DAY
000600* NUMBER WITHOUT AN INTRINSIC FUNCTION.
000700*****************************************************************
000800 01  WS-CUM-DAYS-VALUES.
000900     05  FILLER                      PIC 9(03) VALUE 000.
001000     05  FILLER                      PIC 9(03) VALUE 031.
001100     05  FILLER                      PIC 9(03) VALUE 059.
001200     05  FILLER                      PIC 9(03) VALUE 090.
001300     05  FILLER                      PIC 9(03) VALUE 120.
001400     05  FILLER                      PIC 9(03) VALUE 151.
001500     05  FILLER                      PIC 9(03) VALUE 181.
001600     05  FILLER                      PIC 9(03) VALUE 212.
001700     05  FILLER                      PIC 9(03) VALUE 243.
001800     05  FILLER                      PIC 9(03) VALUE 273.
001900     05  FILLER                      PIC 9(03) VALUE 304.
002000     05  FILLER                      PIC 9(03) VALUE 334.
002100 01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-VALUES.
002200     05  WS-CUM-DAYS-TAB             PIC 9(03) OCCURS 12 TIMES.
002300 01  WS-ABS-DATE-FIELDS.
002400     05  WS-RUN-DATE-6               PIC 9(06).
002500     05  WS-RUN-DATE-6R REDEFINES WS-RUN-DATE-6.
002600         10  WS-RUN-YY               PIC 9(02).
002700         10  WS-RUN-MM               PIC 9(02).
002800         10  WS-RUN-DD               PIC 9(02).
002900     05  WS-RUN-YYYY                 PIC 9(04) COMP.
003000     05  WS-ABS-DAY-TODAY            PIC 9(07) COMP.
003100     05  TMR-ABS-DAY-START           PIC 9(07) COMP.
003200     05  TMR-ABS-DAY-DUE             PIC 9(07) COMP.
003250     05  FILLER                      PIC X(01).
