000100*****************************************************************
000200* DISPREC  --  DISPUTE CASE RECORD
000300* ONE ROW PER DISPUTE RAISED WHILE A DEAL IS IN THE ISSUE STATE.
000400* KEY IS DISP-DEAL-ID -- BUSINESS RULE ALLOWS AT MOST ONE OPEN
000500* DISPUTE PER DEAL SO THE DEAL-ID ITSELF IS A SAFE UNIQUE KEY HERE.
000600*****************************************************************
000700 01  DISPUTE-RECORD.
000800     05  DISP-ID                     PIC X(36).
000900     05  DISP-DEAL-ID                PIC X(36).
001000     05  DISP-REASON-CODE            PIC X(25).
001100         88  DISP-RC-NOT-DELIVERED   VALUE "NOT_DELIVERED".
001200         88  DISP-RC-DAMAGE-MAJOR    VALUE "DAMAGE_MAJOR".
001300         88  DISP-RC-DAMAGE-MINOR    VALUE "DAMAGE_MINOR".
001400         88  DISP-RC-MISSING-PARTS   VALUE "MISSING_PARTS".
001500         88  DISP-RC-QUALITY         VALUE "QUALITY_NOT_MATCHING".
001600         88  DISP-RC-DOC-MISMATCH    VALUE "DOCUMENT_MISMATCH".
001700         88  DISP-RC-OTHER           VALUE "OTHER".
001800     05  DISP-STATUS                 PIC X(10).
001900         88  DISP-ST-OPEN            VALUE "OPEN".
002000         88  DISP-ST-RESOLVED        VALUE "RESOLVED".
002100     05  FILLER                      PIC X(17).
