000100*****************************************************************
000200* ESLGLINK  --  ESCLEDGR CALL-LINKAGE PARAMETER GROUPS
000300* COPIED INTO WORKING-STORAGE BY RULENGSR (THE CALLER, WHERE THE
000400* PARAMETER AREA IS BUILT) AND INTO THE LINKAGE SECTION OF
000500* ESCLEDGR (THE CALLEE) SO BOTH SIDES AGREE ON LAYOUT BYTE FOR
000600* BYTE. LK-POST-ACTION-PARMS DRIVES THE PRIMARY ENTRY POINT;
000700* LK-HOLDBACK-PARMS DRIVES THE "HOLDBACK-CHECK" ENTRY POINT.
000800*****************************************************************
000900 01  LK-POST-ACTION-PARMS.
001000     05  LKP-DEAL-ID                 PIC X(36).
001100     05  LKP-ENTRY-TYPE              PIC X(10).
001200     05  LKP-AMOUNT                  PIC S9(13)V99.
001300     05  LKP-CURRENCY                PIC X(03).
001400     05  LKP-FROM-ACCOUNT            PIC X(10).
001500     05  LKP-TO-ACCOUNT              PIC X(10).
001600     05  LKP-REFERENCE-ID            PIC X(36).
001700     05  LKP-RETURN-CODE             PIC X(01).
001800         88  LKP-POSTED              VALUE "P".
001900         88  LKP-DUPLICATE           VALUE "D".
002000         88  LKP-ERROR               VALUE "E".
002100     05  FILLER                      PIC X(09).
002200 01  LK-HOLDBACK-PARMS.
002300     05  LKH-DEAL-ID                 PIC X(36).
002400     05  LKH-HOLDBACK-AMOUNT         PIC S9(13)V99.
002500     05  LKH-CURRENCY                PIC X(03).
002600     05  LKH-UNRELEASED-FLAG         PIC X(01).
002700         88  LKH-IS-UNRELEASED       VALUE "Y".
002800         88  LKH-IS-RELEASED         VALUE "N".
002900     05  LKH-RETURN-CODE             PIC X(01).
003000         88  LKH-OK                  VALUE "O".
003100         88  LKH-ERROR               VALUE "E".
003200     05  FILLER                      PIC X(10).
