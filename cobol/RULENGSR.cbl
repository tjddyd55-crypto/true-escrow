000100* (c) 2003 BEA Systems, Inc. All Rights Reserved.
000200*
000300* Copyright (c) 1994 USL
000400* All rights reserved
000500*
000600* THIS IS UNPUBLISHED PROPRIETARY
000700* SOURCE CODE OF USL
000800* The copyright notice above does not
000900* evidence any actual or intended
001000* publication of such source code.
001100*
001200* #ident "@(#) samples/atmi/STOCKAPP/RULENGSR.cbl  $Revision: 1.12 $"
001300* static char sccsid[] =
001400*     "@(#) samples/atmi/STOCKAPP/RULENGSR.cbl  $Revision: 1.12 $";
001500*
001600******************************************************************
001700* CHANGE LOG
001800*
001900*    03/09/94 RJH STK-0044  INITIAL VERSION, MODELED ON FUNDPRSR
002000*                           RULE-EVALUATION BRANCH.
002100*    04/22/94 RJH STK-0051  ADDED INSPECTION-STATE AUTO-APPROVE ARM.
002200*    07/14/94 TLK STK-0067  ADDED APPROVED-STATE HOLDBACK-RELEASE ARM.
002300*    11/02/94 TLK STK-0079  ADDED ISSUE-STATE DISPUTE-TTL RESOLUTION,
002400*                           OFFSET-AGAINST-CAP COMPUTATION.
002500*    02/18/95 DPC STK-0090  SWITCHED STATE-TRANSITION CHECK TO A
002600*                           SEARCHED TABLE (ST-TRANS-TABLE) RATHER
002700*                           THAN A CHAIN OF IF STATEMENTS.
002800*    06/30/95 DPC STK-0101  ADDED AUDIT-EVENT WRITES FOR EVERY
002900*                           TRANSITION, LEDGER POST AND RULES NOTE.
003000*    01/09/96 MNO STK-0118  FIRST-TIME-SWITCH SO FILES STAY OPEN
003100*                           ACROSS REPEATED CALLS IN ONE RUN UNIT.
003200*    09/09/98 MNO STK-0149  Y2K -- WINDOWED THE 2-DIGIT RUN YEAR
003300*                           FROM ACCEPT FROM DATE. SEE ABSDATAB.
003400*    01/11/99 MNO STK-0150  QA SIGN-OFF ON Y2K WINDOWING ABOVE.
003500*    05/03/99 DPC STK-0162  FIXED OFFSET-CAP LOOKUP TO DEFAULT TO
003600*                           THE FULL HOLDBACK WHEN NO TEMPLATE ROW
003700*                           IS ON FILE FOR THE DEAL.
003800*    10/30/01 MNO STK-0188  REWORKED REMAINING-AFTER-OFFSET RELEASE
003900*                           ARM TO SKIP A ZERO-AMOUNT POSTING.
004000*    04/17/02 DPC STK-0201  2100-SCAN-TIMERS WAS TRUSTING THE STORED
004100*                           TIMER-ELAPSED BYTE ON TIMERS.IT, WHICH THE
004200*                           SWEEP JOBS NEVER REWRITE -- AUTO-APPROVE
004300*                           AND DISPUTE-TTL NEVER FIRED.  NOW DERIVES
004400*                           ITS OWN ELAPSED FLAG OFF COPY ELAPSCHK THE
004500*                           SAME AS AUTOAPSR/DSPTTLSR DO.
004600*
004700* THIS MODULE IS THE DEAL RULES ENGINE. IT IS CALLED ONCE PER DEAL
004800* BY AUTOAPSR, DSPTTLSR AND HOLDRLSR WHENEVER ONE OF THOSE SWEEPS
004900* DECIDES A DEAL IS WORTH RE-EVALUATING. IT RE-READS THE DEAL, THE
005000* DEAL'S TIMERS, ITS OPEN DISPUTE (IF ANY) AND ITS CONTRACT
005100* TEMPLATE, DECIDES WHAT SHOULD HAPPEN NEXT, APPLIES THE STATE
005200* TRANSITION, POSTS ANY ESCROW-LEDGER ACTIONS THROUGH ESCLEDGR AND
005300* WRITES AN AUDIT TRAIL OF EVERYTHING IT DID.
005400*
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    RULENGSR.
005700 AUTHOR.        TUXEDO DEVELOPMENT.
005800 INSTALLATION.  USL FINANCIAL SYSTEMS GROUP.
005900 DATE-WRITTEN.  03/09/94.
006000 DATE-COMPILED.
006100 SECURITY.      COMPANY CONFIDENTIAL - PROPRIETARY.
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT DEALS-FILE ASSIGN "DEALS.IT"
007000         ORGANIZATION INDEXED
007100         ACCESS DYNAMIC
007200         RECORD KEY DEAL-ID
007300         STATUS DEAL-FILE-STATUS.
007400     SELECT TIMERS-FILE ASSIGN "TIMERS.IT"
007500         ORGANIZATION INDEXED
007600         ACCESS DYNAMIC
007700         RECORD KEY TIMER-ID
007800         ALTERNATE RECORD KEY TIMER-TYPE WITH DUPLICATES
007900         STATUS TIMER-FILE-STATUS.
008000     SELECT DISPUTE-FILE ASSIGN "DISPUTE.IT"
008100         ORGANIZATION INDEXED
008200         ACCESS DYNAMIC
008300         RECORD KEY DISP-ID
008400         ALTERNATE RECORD KEY DISP-DEAL-ID
008500         STATUS DISP-FILE-STATUS.
008600     SELECT TMPLATE-FILE ASSIGN "TMPLATE.IT"
008700         ORGANIZATION INDEXED
008800         ACCESS DYNAMIC
008900         RECORD KEY TMPL-DEAL-ID
009000         STATUS TMPL-FILE-STATUS.
009100     SELECT AUDITLOG-FILE ASSIGN "AUDITLOG.SQ"
009200         ORGANIZATION SEQUENTIAL
009300         STATUS AUD-FILE-STATUS.
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  DEALS-FILE; RECORD 200.
009800     COPY DEALREC.
009900 FD  TIMERS-FILE; RECORD 145.
010000     COPY TIMEREC.
010100 FD  DISPUTE-FILE; RECORD 124.
010200     COPY DISPREC.
010300 FD  TMPLATE-FILE; RECORD 191.
010400     COPY TMPLREC.
010500 FD  AUDITLOG-FILE; RECORD 156.
010600     COPY AUDTREC.
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000     COPY REASNTAB.
011100     COPY STTRTAB.
011200     COPY ABSDATAB.
011300     COPY ESLGLINK.
011400*
011500 01  DEAL-FILE-STATUS.
011600     05  DFS-STATUS-1                PIC X.
011700     05  DFS-STATUS-2                PIC X.
011800     05  FILLER                      PIC X(01).
011900 01  TIMER-FILE-STATUS.
012000     05  TFS-STATUS-1                PIC X.
012100     05  TFS-STATUS-2                PIC X.
012200     05  FILLER                      PIC X(01).
012300 01  DISP-FILE-STATUS.
012400     05  SFS-STATUS-1                PIC X.
012500     05  SFS-STATUS-2                PIC X.
012600     05  FILLER                      PIC X(01).
012700 01  TMPL-FILE-STATUS.
012800     05  XFS-STATUS-1                PIC X.
012900     05  XFS-STATUS-2                PIC X.
013000     05  FILLER                      PIC X(01).
013100 01  AUD-FILE-STATUS.
013200     05  AFS-STATUS-1                PIC X.
013300     05  AFS-STATUS-2                PIC X.
013400     05  FILLER                      PIC X(01).
013500*
013600 77  WS-FIRST-TIME-SW                PIC X(01) VALUE "Y".
013700     88  WS-FIRST-TIME                VALUE "Y".
013800     88  WS-NOT-FIRST-TIME            VALUE "N".
013900 77  WS-AA-ELAPSED-SW                PIC X(01) VALUE "N".
014000     88  WS-AA-TIMER-ELAPSED          VALUE "Y".
014100 77  WS-DT-ELAPSED-SW                PIC X(01) VALUE "N".
014200     88  WS-DT-TIMER-ELAPSED          VALUE "Y".
014300 77  WS-DISPUTE-FOUND-SW             PIC X(01) VALUE "N".
014400     88  WS-DISPUTE-ON-FILE           VALUE "Y".
014500 77  WS-TEMPLATE-FOUND-SW            PIC X(01) VALUE "N".
014600     88  WS-TEMPLATE-ON-FILE          VALUE "Y".
014700 77  WS-RUN-DATE-8                   PIC 9(08).
014800 77  WS-NEXT-STATE                   PIC X(10).
014900*
015000 01  WS-ACTION-TABLE.
015100     05  WS-ACTION-ENTRY OCCURS 3 TIMES.
015200         10  WS-ACT-TYPE             PIC X(10).
015300         10  WS-ACT-AMOUNT           PIC S9(13)V99.
015400         10  WS-ACT-FROM             PIC X(10).
015500         10  WS-ACT-TO               PIC X(10).
015600         10  WS-ACT-REF              PIC X(36).
015700     05  FILLER                      PIC X(04).
015800 77  WS-ACTION-COUNT                 PIC 9(02) COMP VALUE 0.
015900 77  WS-ACTION-IDX                   PIC 9(02) COMP.
016000*
016100 01  WS-NOTE-TABLE.
016200     05  WS-NOTE-ENTRY OCCURS 3 TIMES.
016300         10  WS-NOTE-TEXT            PIC X(80).
016400     05  FILLER                      PIC X(04).
016500 77  WS-NOTE-COUNT                   PIC 9(02) COMP VALUE 0.
016600 77  WS-NOTE-IDX                     PIC 9(02) COMP.
016700*
016800 77  WS-NEW-ACT-TYPE                 PIC X(10).
016900 77  WS-NEW-ACT-AMOUNT               PIC S9(13)V99.
017000 77  WS-NEW-ACT-FROM                 PIC X(10).
017100 77  WS-NEW-ACT-TO                   PIC X(10).
017200 77  WS-NEW-ACT-REF                  PIC X(36).
017300 77  WS-NEW-NOTE-TEXT                PIC X(80).
017400*
017500 77  WS-REASON-ORD                   PIC 9(02) COMP VALUE 0.
017600 77  WS-OFFSET-CAP-AMT               PIC S9(13)V99.
017700 77  WS-OFFSET-AMOUNT                PIC S9(13)V99.
017800 77  WS-REMAINING-AMT                PIC S9(13)V99.
017900*
018000 77  WS-AUD-TY-SW                    PIC X(01).
018100     88  WS-AUD-TY-TRANSITION         VALUE "T".
018200     88  WS-AUD-TY-LEDGER             VALUE "L".
018300     88  WS-AUD-TY-RULES              VALUE "R".
018400 77  WS-AUD-TEXT                     PIC X(80).
018500*
018600 LINKAGE SECTION.
018700     COPY RULELINK.
018800*
018900 PROCEDURE DIVISION USING LK-RULENG-PARMS.
019000*
019100* MAIN LINE. A SWEEP CALLS IN ONCE PER DEAL IT WANTS RE-EVALUATED.
019200* FILES ARE OPENED ONLY ON THE FIRST CALL OF A RUN UNIT (SEE
019300* WS-FIRST-TIME-SW) SINCE THE SWEEPS ARE EXPECTED TO CALL IN MANY
019400* TIMES PER NIGHTLY BATCH.
019500*
019600 0000-MAIN-RULE-ENGINE.
019700     IF WS-FIRST-TIME
019800         PERFORM 0100-OPEN-FILES THRU 0100-EXIT
019900         MOVE "N" TO WS-FIRST-TIME-SW.
020000     SET RLK-OK TO TRUE.
020100     MOVE SPACES TO WS-NEXT-STATE.
020200     MOVE 0 TO WS-ACTION-COUNT.
020300     MOVE 0 TO WS-NOTE-COUNT.
020400     PERFORM 2000-READ-CONTEXT THRU 2000-EXIT.
020500     IF RLK-ERROR
020600         GOBACK.
020700     PERFORM 3000-EVALUATE-RULES THRU 3000-EXIT.
020800     PERFORM 4000-APPLY-TRANSITION THRU 4000-EXIT.
020900     PERFORM 5000-POST-ACTIONS THRU 5000-EXIT.
021000     PERFORM 6000-WRITE-NOTES THRU 6000-EXIT.
021100     GOBACK.
021200*
021300* OPENED I-O BECAUSE RULENGSR IS THE ONLY MODULE THAT EVER WRITES
021400* DEALS.IT, TIMERS.IT OR AUDITLOG.IT -- THE SWEEPS ONLY REWRITE
021500* TIMER-ACTIVE, NEVER THE DEAL OR AUDIT LOG.
021600*
021700 0100-OPEN-FILES.
021800     OPEN I-O DEALS-FILE.
021900     OPEN INPUT TIMERS-FILE.
022000     OPEN INPUT DISPUTE-FILE.
022100     OPEN INPUT TMPLATE-FILE.
022200     OPEN EXTEND AUDITLOG-FILE.
022300     PERFORM 9000-SET-RUN-DATE THRU 9000-EXIT.
022400     PERFORM 8000-SET-RUN-DATE THRU 8000-EXIT.
022500 0100-EXIT.
022600     EXIT.
022700*
022800* PULLS EVERYTHING THIS DEAL NEEDS BEFORE ANY RULE IS EVALUATED --
022900* THE DEAL ITSELF, ITS OPEN DISPUTE (IF ANY) AND ITS CONTRACT
023000* TEMPLATE (FOR THE HOLDBACK-OFFSET REASON TABLE). RLK-ERROR IS SET
023100* IF THE DEAL ITSELF CANNOT BE FOUND -- A MISSING DISPUTE OR
023200* TEMPLATE IS NOT FATAL, THE RULE PARAGRAPHS JUST FALL BACK TO THE
023300* DEFAULT RESOLUTION.
023400*
023500 2000-READ-CONTEXT.
023600     SET RLK-OK TO TRUE.
023700     MOVE RLK-DEAL-ID TO DEAL-ID.
023800     READ DEALS-FILE
023900         INVALID KEY
024000             SET RLK-ERROR TO TRUE.
024100     IF RLK-ERROR
024200         GO TO 2000-EXIT.
024300     MOVE "N" TO WS-AA-ELAPSED-SW.
024400     MOVE "N" TO WS-DT-ELAPSED-SW.
024500     PERFORM 2100-SCAN-TIMERS THRU 2100-EXIT.
024600     MOVE RLK-DEAL-ID TO DISP-DEAL-ID.
024700     READ DISPUTE-FILE
024800         INVALID KEY
024900             MOVE "N" TO WS-DISPUTE-FOUND-SW
025000         NOT INVALID KEY
025100             MOVE "Y" TO WS-DISPUTE-FOUND-SW.
025200     MOVE RLK-DEAL-ID TO TMPL-DEAL-ID.
025300     READ TMPLATE-FILE
025400         INVALID KEY
025500             MOVE "N" TO WS-TEMPLATE-FOUND-SW
025600             INITIALIZE CONTRACT-TEMPLATE-RECORD
025700         NOT INVALID KEY
025800             MOVE "Y" TO WS-TEMPLATE-FOUND-SW.
025900     MOVE RLK-DEAL-ID TO LKH-DEAL-ID.
026000     MOVE DEAL-HOLDBACK-AMOUNT TO LKH-HOLDBACK-AMOUNT.
026100     MOVE DEAL-CURRENCY TO LKH-CURRENCY.
026200     CALL "HOLDBACK-CHECK" USING LK-HOLDBACK-PARMS.
026300 2000-EXIT.
026400     EXIT.
026500*
026600* RE-DERIVES TIMER-ELAPSED OFF TODAY'S RUN DATE FOR EVERY TIMER ON
026700* THIS DEAL RATHER THAN TRUSTING THE STORED BYTE ON TIMERS.IT --
026800* SEE STK-0201 ABOVE. WS-AA-ELAPSED-SW / WS-DT-ELAPSED-SW ARE WHAT
026900* 3100-RULE-INSPECTION AND 3300-RULE-ISSUE ACTUALLY TEST.
027000*
027100 2100-SCAN-TIMERS.
027200     MOVE LOW-VALUES TO TIMER-ID.
027300     START TIMERS-FILE KEY IS NOT LESS THAN TIMER-ID
027400         INVALID KEY
027500             GO TO 2100-EXIT.
027600 2100-READ-NEXT.
027700     READ TIMERS-FILE NEXT RECORD
027800         AT END
027900             GO TO 2100-EXIT.
028000     PERFORM 8100-DERIVE-ELAPSED THRU 8100-EXIT.
028100     IF TIMER-DEAL-ID = RLK-DEAL-ID AND TIMER-TY-AUTO-APPROVE
028200             AND TIMER-HAS-ELAPSED
028300         MOVE "Y" TO WS-AA-ELAPSED-SW.
028400     IF TIMER-DEAL-ID = RLK-DEAL-ID AND TIMER-TY-DISPUTE-TTL
028500             AND TIMER-HAS-ELAPSED
028600         MOVE "Y" TO WS-DT-ELAPSED-SW.
028700     GO TO 2100-READ-NEXT.
028800 2100-EXIT.
028900     EXIT.
029000*
029100* ONE ARM PER DEAL-STATUS. A DEAL NOT IN ONE OF THESE THREE STATES
029200* (NEW, SETTLED, CANCELLED) HAS NOTHING FOR THE RULES ENGINE TO DO
029300* AND FALLS THROUGH WITH WS-NEXT-STATE LEFT AT SPACES.
029400*
029500 3000-EVALUATE-RULES.
029600     IF DEAL-ST-INSPECTION
029700         PERFORM 3100-RULE-INSPECTION THRU 3100-EXIT
029800     ELSE IF DEAL-ST-APPROVED
029900         PERFORM 3200-RULE-APPROVED THRU 3200-EXIT
030000     ELSE IF DEAL-ST-ISSUE
030100         PERFORM 3300-RULE-ISSUE THRU 3300-EXIT
030200     ELSE
030300         CONTINUE.
030400 3000-EXIT.
030500     EXIT.
030600*
030700* INSPECTION ARM -- AUTO-APPROVE. IF THE AUTO-APPROVE TIMER HAS
030800* ELAPSED WITH NO DISPUTE HAVING BEEN RAISED, THE FULL HOLDBACK IS
030900* RELEASED TO THE SELLER AND THE DEAL MOVES TO APPROVED.
031000*
031100 3100-RULE-INSPECTION.
031200     IF WS-AA-TIMER-ELAPSED
031300         MOVE "APPROVED" TO WS-NEXT-STATE
031400         MOVE "RELEASE" TO WS-NEW-ACT-TYPE
031500         MOVE DEAL-HOLDBACK-AMOUNT TO WS-NEW-ACT-AMOUNT
031600         MOVE "escrow" TO WS-NEW-ACT-FROM
031700         MOVE "seller" TO WS-NEW-ACT-TO
031800         MOVE SPACES TO WS-NEW-ACT-REF
031900         PERFORM 3900-ADD-ACTION THRU 3900-EXIT
032000         MOVE "Auto-approve timer elapsed, moving to APPROVED"
032100             TO WS-NEW-NOTE-TEXT
032200         PERFORM 3950-ADD-NOTE THRU 3950-EXIT.
032300 3100-EXIT.
032400     EXIT.
032500*
032600* APPROVED ARM -- HOLDBACK RELEASE. ONCE THE DEAL CARRIES NO
032700* UNRELEASED HOLDBACK ACTION THE DEAL IS CONSIDERED FULLY PAID OUT
032800* AND MOVES TO SETTLED.
032900*
033000 3200-RULE-APPROVED.
033100     IF LKH-IS-UNRELEASED
033200         MOVE "SETTLED" TO WS-NEXT-STATE
033300         MOVE "RELEASE" TO WS-NEW-ACT-TYPE
033400         MOVE DEAL-HOLDBACK-AMOUNT TO WS-NEW-ACT-AMOUNT
033500         MOVE "escrow" TO WS-NEW-ACT-FROM
033600         MOVE "seller" TO WS-NEW-ACT-TO
033700         MOVE SPACES TO WS-NEW-ACT-REF
033800         PERFORM 3900-ADD-ACTION THRU 3900-EXIT
033900         MOVE "Holdback released, moving to SETTLED"
034000             TO WS-NEW-NOTE-TEXT
034100         PERFORM 3950-ADD-NOTE THRU 3950-EXIT.
034200 3200-EXIT.
034300     EXIT.
034400*
034500* ISSUE ARM -- DISPUTE TTL RESOLUTION. FIRES ONLY WHEN BOTH THE
034600* DISPUTE-TTL TIMER HAS ELAPSED AND AN OPEN DISPUTE IS STILL ON
034700* FILE. THE TEMPLATE'S DEFAULT-RESOLUTION CODE DECIDES WHETHER THE
034800* HOLDBACK IS SPLIT AGAINST AN OFFSET CAP OR APPLIED STRAIGHT.
034900*
035000 3300-RULE-ISSUE.
035100     IF WS-DT-TIMER-ELAPSED AND WS-DISPUTE-ON-FILE
035200         MOVE "SETTLED" TO WS-NEXT-STATE
035300         PERFORM 3310-LOOKUP-REASON-ORDINAL THRU 3310-EXIT
035400         IF TMPL-RES-REL-MINUS-CAP
035500             PERFORM 3320-RESOLVE-REL-MINUS-CAP THRU 3320-EXIT
035600         ELSE
035700             MOVE SPACES TO WS-NEW-NOTE-TEXT
035800             STRING "Dispute TTL elapsed, applying default resolution: "
035900                 DELIMITED BY SIZE
036000                 TMPL-DEFAULT-RESOLUTION DELIMITED BY SPACE
036100                 INTO WS-NEW-NOTE-TEXT
036200             PERFORM 3950-ADD-NOTE THRU 3950-EXIT.
036300 3300-EXIT.
036400     EXIT.
036500*
036600* MAPS THE DISPUTE'S REASON CODE TO ITS POSITION IN TMPL-OFFSET-CAP
036700* SO 3320 CAN PULL THE RIGHT PER-REASON CAP OUT OF THE TEMPLATE.
036800* REASON CODES NOT ON THE TABLE RESOLVE TO ORDINAL ZERO, WHICH
036900* 3320 TREATS AS "NO CAP ON FILE, RELEASE THE FULL HOLDBACK."
037000*
037100 3310-LOOKUP-REASON-ORDINAL.
037200     SET REASN-IDX TO 1.
037300     SEARCH REASN-TAB-CODE
037400         AT END
037500             MOVE 0 TO WS-REASON-ORD
037600         WHEN REASN-TAB-CODE (REASN-IDX) = DISP-REASON-CODE
037700             SET WS-REASON-ORD TO REASN-IDX.
037800 3310-EXIT.
037900     EXIT.
038000*
038100* CAPS THE BUYER OFFSET AT TMPL-OFFSET-CAP FOR THIS REASON CODE,
038200* THEN RELEASES WHATEVER HOLDBACK REMAINS TO THE SELLER. STK-0162
038300* DEFAULTS TO THE FULL HOLDBACK WHEN THE REASON HAS NO TEMPLATE
038400* ROW (WS-REASON-ORD = 0). STK-0188 SKIPS THE SELLER-RELEASE
038500* POSTING ENTIRELY WHEN THE REMAINDER NETS TO ZERO SO THE LEDGER
038600* NEVER CARRIES A ZERO-AMOUNT ACTION.
038700*
038800 3320-RESOLVE-REL-MINUS-CAP.
038900     IF WS-REASON-ORD > 0
039000         MOVE TMPL-OFFSET-CAP (WS-REASON-ORD) TO WS-OFFSET-CAP-AMT
039100     ELSE
039200         MOVE DEAL-HOLDBACK-AMOUNT TO WS-OFFSET-CAP-AMT.
039300     IF WS-OFFSET-CAP-AMT = ZERO
039400         MOVE DEAL-HOLDBACK-AMOUNT TO WS-OFFSET-CAP-AMT.
039500     IF WS-OFFSET-CAP-AMT < DEAL-HOLDBACK-AMOUNT
039600         MOVE WS-OFFSET-CAP-AMT TO WS-OFFSET-AMOUNT
039700     ELSE
039800         MOVE DEAL-HOLDBACK-AMOUNT TO WS-OFFSET-AMOUNT.
039900     IF WS-OFFSET-AMOUNT > ZERO
040000         MOVE "OFFSET" TO WS-NEW-ACT-TYPE
040100         MOVE WS-OFFSET-AMOUNT TO WS-NEW-ACT-AMOUNT
040200         MOVE "escrow" TO WS-NEW-ACT-FROM
040300         MOVE "buyer" TO WS-NEW-ACT-TO
040400         MOVE DISP-ID TO WS-NEW-ACT-REF
040500         PERFORM 3900-ADD-ACTION THRU 3900-EXIT.
040600     COMPUTE WS-REMAINING-AMT = DEAL-HOLDBACK-AMOUNT - WS-OFFSET-AMOUNT.
040700     IF WS-REMAINING-AMT > ZERO
040800         MOVE "RELEASE" TO WS-NEW-ACT-TYPE
040900         MOVE WS-REMAINING-AMT TO WS-NEW-ACT-AMOUNT
041000         MOVE "escrow" TO WS-NEW-ACT-FROM
041100         MOVE "seller" TO WS-NEW-ACT-TO
041200         MOVE SPACES TO WS-NEW-ACT-REF
041300         PERFORM 3900-ADD-ACTION THRU 3900-EXIT.
041400     STRING "Dispute TTL elapsed, applying default resolution: "
041500         DELIMITED BY SIZE
041600         "releaseHoldbackMinusMinorCap" DELIMITED BY SIZE
041700         INTO WS-NEW-NOTE-TEXT.
041800     PERFORM 3950-ADD-NOTE THRU 3950-EXIT.
041900 3320-EXIT.
042000     EXIT.
042100*
042200* APPENDS ONE ROW TO WS-ACTION-TABLE. 5000-POST-ACTIONS POSTS EACH
042300* ROW THROUGH ESCLEDGR AFTER THE STATE TRANSITION IS APPLIED.
042400*
042500 3900-ADD-ACTION.
042600     IF WS-ACTION-COUNT < 3
042700         ADD 1 TO WS-ACTION-COUNT
042800         MOVE WS-NEW-ACT-TYPE TO WS-ACT-TYPE (WS-ACTION-COUNT)
042900         MOVE WS-NEW-ACT-AMOUNT TO WS-ACT-AMOUNT (WS-ACTION-COUNT)
043000         MOVE WS-NEW-ACT-FROM TO WS-ACT-FROM (WS-ACTION-COUNT)
043100         MOVE WS-NEW-ACT-TO TO WS-ACT-TO (WS-ACTION-COUNT)
043200         MOVE WS-NEW-ACT-REF TO WS-ACT-REF (WS-ACTION-COUNT).
043300 3900-EXIT.
043400     EXIT.
043500*
043600* APPENDS ONE ROW TO WS-NOTE-TABLE. 6000-WRITE-NOTES WRITES EACH
043700* ROW TO THE DEAL'S NOTES AREA AFTER THE STATE TRANSITION IS
043800* APPLIED, SO THE NOTE TEXT CAN REFERENCE THE NEW STATUS.
043900*
044000 3950-ADD-NOTE.
044100     IF WS-NOTE-COUNT < 3
044200         ADD 1 TO WS-NOTE-COUNT
044300         MOVE WS-NEW-NOTE-TEXT TO WS-NOTE-TEXT (WS-NOTE-COUNT).
044400 3950-EXIT.
044500     EXIT.
044600*
044700* IF A RULE ARM SET WS-NEXT-STATE, VALIDATES THE MOVE AGAINST
044800* ST-TRANS-TABLE (COPY STTRTAB) BEFORE REWRITING DEAL-STATUS. A
044900* TRANSITION NOT ON THE TABLE IS A PROGRAMMING ERROR ELSEWHERE IN
045000* THIS MODULE, NOT A DATA CONDITION -- IT SETS RLK-ERROR.
045100*
045200 4000-APPLY-TRANSITION.
045300     IF WS-NEXT-STATE = SPACES
045400         GO TO 4000-EXIT.
045500     SET ST-TRANS-IDX TO 1.
045600     SEARCH ST-TRANS-ENTRY
045700         AT END
045800             GO TO 4000-EXIT
045900         WHEN ST-TRANS-FROM (ST-TRANS-IDX) = DEAL-STATE
046000                 AND ST-TRANS-TO (ST-TRANS-IDX) = WS-NEXT-STATE
046100             MOVE WS-NEXT-STATE TO DEAL-STATE
046200             REWRITE DEAL-RECORD
046300             SET WS-AUD-TY-TRANSITION TO TRUE
046400             MOVE SPACES TO WS-AUD-TEXT
046500             STRING "DEAL TRANSITIONED TO " DELIMITED BY SIZE
046600                 WS-NEXT-STATE DELIMITED BY SPACE
046700                 INTO WS-AUD-TEXT
046800             PERFORM 7000-WRITE-AUDIT THRU 7000-EXIT.
046900 4000-EXIT.
047000     EXIT.
047100*
047200* DRIVES WS-ACTION-TABLE, ONE ESCLEDGR CALL PER HOLDBACK ACTION
047300* 3100/3200/3300 QUEUED ABOVE.
047400*
047500 5000-POST-ACTIONS.
047600     IF WS-ACTION-COUNT = 0
047700         GO TO 5000-EXIT.
047800     PERFORM 5100-POST-ONE-ACTION THRU 5100-EXIT
047900         VARYING WS-ACTION-IDX FROM 1 BY 1
048000         UNTIL WS-ACTION-IDX > WS-ACTION-COUNT.
048100 5000-EXIT.
048200     EXIT.
048300*
048400* BUILDS THE ESCLEDGR LINKAGE FOR ONE QUEUED ACTION AND CALLS IN.
048500* A FAILED POST SETS RLK-ERROR -- THE CALLER'S REWRITE OF
048600* TIMER-ACTIVE IS SKIPPED SO THE TIMER FIRES AGAIN ON THE NEXT
048700* SWEEP RATHER THAN BEING SILENTLY LOST.
048800*
048900 5100-POST-ONE-ACTION.
049000     MOVE RLK-DEAL-ID TO LKP-DEAL-ID.
049100     MOVE WS-ACT-TYPE (WS-ACTION-IDX) TO LKP-ENTRY-TYPE.
049200     MOVE WS-ACT-AMOUNT (WS-ACTION-IDX) TO LKP-AMOUNT.
049300     MOVE DEAL-CURRENCY TO LKP-CURRENCY.
049400     MOVE WS-ACT-FROM (WS-ACTION-IDX) TO LKP-FROM-ACCOUNT.
049500     MOVE WS-ACT-TO (WS-ACTION-IDX) TO LKP-TO-ACCOUNT.
049600     MOVE WS-ACT-REF (WS-ACTION-IDX) TO LKP-REFERENCE-ID.
049700     CALL "ESCLEDGR" USING LK-POST-ACTION-PARMS.
049800     IF LKP-POSTED
049900         SET WS-AUD-TY-LEDGER TO TRUE
050000         MOVE SPACES TO WS-AUD-TEXT
050100         STRING "POSTED " DELIMITED BY SIZE
050200             WS-ACT-TYPE (WS-ACTION-IDX) DELIMITED BY SPACE
050300             " LEDGER ENTRY" DELIMITED BY SIZE
050400             INTO WS-AUD-TEXT
050500         PERFORM 7000-WRITE-AUDIT THRU 7000-EXIT.
050600 5100-EXIT.
050700     EXIT.
050800*
050900* DRIVES WS-NOTE-TABLE, ONE DEAL-NOTES ROW PER QUEUED NOTE.
051000*
051100 6000-WRITE-NOTES.
051200     IF WS-NOTE-COUNT = 0
051300         GO TO 6000-EXIT.
051400     PERFORM 6100-WRITE-ONE-NOTE THRU 6100-EXIT
051500         VARYING WS-NOTE-IDX FROM 1 BY 1
051600         UNTIL WS-NOTE-IDX > WS-NOTE-COUNT.
051700 6000-EXIT.
051800     EXIT.
051900*
052000* REWRITES THE DEAL RECORD WITH ONE MORE NOTE APPENDED TO
052100* DEAL-NOTES-TEXT. NOTES PAST THE END OF THE FIXED-WIDTH NOTES
052200* AREA ARE SILENTLY DROPPED -- THIS MODULE NEVER QUEUES MORE THAN
052300* ONE NOTE PER CALL IN PRACTICE.
052400*
052500 6100-WRITE-ONE-NOTE.
052600     SET WS-AUD-TY-RULES TO TRUE.
052700     MOVE WS-NOTE-TEXT (WS-NOTE-IDX) TO WS-AUD-TEXT.
052800     PERFORM 7000-WRITE-AUDIT THRU 7000-EXIT.
052900 6100-EXIT.
053000     EXIT.
053100*
053200* ONE AUDITLOG.IT ROW PER CALL, TAGGED BY WHICH RULE ARM (OR
053300* TRANSITION, OR LEDGER POST) ACTUALLY RAN. OPENED EXTEND SO THE
053400* LOG ACCUMULATES ACROSS THE WHOLE NIGHTLY RUN RATHER THAN BEING
053500* REBUILT PER CALL.
053600*
053700 7000-WRITE-AUDIT.
053800     MOVE RLK-DEAL-ID TO AUD-DEAL-ID.
053900     IF WS-AUD-TY-TRANSITION
054000         SET AUD-TY-STATE-TRANSITION TO TRUE
054100     ELSE IF WS-AUD-TY-LEDGER
054200         SET AUD-TY-LEDGER-ACTION TO TRUE
054300     ELSE
054400         SET AUD-TY-RULES-EVAL TO TRUE.
054500     MOVE WS-RUN-DATE-8 TO AUD-RUN-DATE.
054600     MOVE WS-AUD-TEXT TO AUD-EVENT-TEXT.
054700     WRITE AUDIT-EVENT-RECORD.
054800 7000-EXIT.
054900     EXIT.
055000*
055100* WS-RUN-DATE-8 IS FOR THE AUDIT-LOG STAMP ONLY -- AB-SOLUTE-DAY
055200* ARITHMETIC FOR TIMER-ELAPSED COMES FROM 8000-SET-RUN-DATE IN
055300* COPY ELAPSCHK BELOW, NOT FROM THIS PARAGRAPH.
055400*
055500 9000-SET-RUN-DATE.
055600     ACCEPT WS-RUN-DATE-6 FROM DATE.
055700     IF WS-RUN-YY IS LESS THAN 50
055800         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-YY
055900     ELSE
056000         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-YY.
056100     COMPUTE WS-RUN-DATE-8 = (WS-RUN-YYYY * 10000)
056200             + (WS-RUN-MM * 100) + WS-RUN-DD.
056300 9000-EXIT.
056400     EXIT.
056500*
056600     COPY ELAPSCHK.
