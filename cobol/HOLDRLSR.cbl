000100* (c) 2003 BEA Systems, Inc. All Rights Reserved.
000200*
000300* Copyright (c) 1994 USL
000400* All rights reserved
000500*
000600* THIS IS UNPUBLISHED PROPRIETARY
000700* SOURCE CODE OF USL
000800* The copyright notice above does not
000900* evidence any actual or intended
001000* publication of such source code.
001100*
001200* #ident "@(#) samples/atmi/CSIMPAPP/HOLDRLSR.cbl  $Revision: 1.3 $"
001300* static char sccsid[] =
001400*     "@(#) samples/atmi/CSIMPAPP/HOLDRLSR.cbl  $Revision: 1.3 $";
001500*
001600******************************************************************
001700* CHANGE LOG
001800*
001900*    04/04/94 RJH STK-0048  INITIAL VERSION, MODELED ON CSIMPCL'S
002000*                           INIT/CALL/LOG/TERM SHAPE -- A SINGLE
002100*                           FULL SCAN OF DEALS INSTEAD OF A SCREEN
002200*                           LOOP.
002300*    08/02/95 TLK STK-0075  ADDED RUN-SUMMARY DISPLAY AT JOB END.
002400*    03/14/97 DPC STK-0130  PER-DEAL ERROR ISOLATION -- A FAILED
002500*                           HOLDBACK-CHECK OR RULENGSR CALL NO
002600*                           LONGER ABENDS THE WHOLE SWEEP.
002700*
002800* NIGHTLY SWEEP FOR DEALS SITTING IN THE APPROVED STATE. EVERY SUCH
002900* DEAL IS RE-CHECKED AGAINST THE ESCROW LEDGER'S HOLDBACK-UNRELEASED
003000* TEST AND, IF THE HOLDBACK IS STILL OUTSTANDING, HANDED TO
003100* RULENGSR SO IT CAN POST THE RELEASE AND MOVE THE DEAL TO SETTLED.
003200*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    HOLDRLSR.
003500 AUTHOR.        TUXEDO DEVELOPMENT.
003600 INSTALLATION.  USL FINANCIAL SYSTEMS GROUP.
003700 DATE-WRITTEN.  04/04/94.
003800 DATE-COMPILED.
003900 SECURITY.      COMPANY CONFIDENTIAL - PROPRIETARY.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DEALS-FILE ASSIGN "DEALS.IT"
004800         ORGANIZATION INDEXED
004900         ACCESS DYNAMIC
005000         RECORD KEY DEAL-ID
005100         STATUS FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  DEALS-FILE; RECORD 200.
005600     COPY DEALREC.
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000     COPY ESLGLINK.
006100     COPY RULELINK.
006200*
006300 01  FILE-STATUS.
006400     05  STATUS-1                    PIC X.
006500     05  STATUS-2                    PIC X.
006600     05  FILLER                      PIC X(01).
006700 01  FILE-STATUS-NUM REDEFINES FILE-STATUS PIC 9(02).
006800     88  FS-OK                       VALUE 00.
006900     88  FS-AT-END                   VALUE 10.
007000*
007100 77  WS-DEALS-PROCESSED              PIC 9(07) COMP VALUE 0.
007200 77  WS-DEALS-SKIPPED                PIC 9(07) COMP VALUE 0.
007300 77  WS-DEALS-ERRORED                PIC 9(07) COMP VALUE 0.
007400*
007500 01  WS-DEAL-ID-SAVE                  PIC X(36).
007600 01  WS-DEAL-ID-SAVE-PARTS REDEFINES WS-DEAL-ID-SAVE.
007700     05  WS-DEAL-ID-PREFIX           PIC X(08).
007800     05  FILLER                      PIC X(28).
007900*
008000 01  WS-SUMMARY-LINE.
008100     05  FILLER                      PIC X(20)
008200                                      VALUE "HOLDRLSR SUMMARY -- ".
008300     05  WS-SUM-PROCESSED            PIC ZZZZZZ9.
008400     05  FILLER                      PIC X(12) VALUE " PROCESSED, ".
008500     05  WS-SUM-SKIPPED              PIC ZZZZZZ9.
008600     05  FILLER                      PIC X(10) VALUE " SKIPPED, ".
008700     05  WS-SUM-ERRORED              PIC ZZZZZZ9.
008800     05  FILLER                      PIC X(09) VALUE " ERRORED.".
008900 01  WS-SUMMARY-LINE-X REDEFINES WS-SUMMARY-LINE PIC X(80).
009000*
009100 PROCEDURE DIVISION.
009200*
009300 0000-MAIN-HOLDBACK-RELEASE.
009400     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
009500     PERFORM 1000-SELECT-DEALS THRU 1000-EXIT.
009600     PERFORM 0200-CLOSE-FILES THRU 0200-EXIT.
009700     MOVE WS-DEALS-PROCESSED TO WS-SUM-PROCESSED.
009800     MOVE WS-DEALS-SKIPPED TO WS-SUM-SKIPPED.
009900     MOVE WS-DEALS-ERRORED TO WS-SUM-ERRORED.
010000     DISPLAY WS-SUMMARY-LINE-X.
010100     STOP RUN.
010200*
010300 0100-OPEN-FILES.
010400     OPEN INPUT DEALS-FILE.
010500 0100-EXIT.
010600     EXIT.
010700*
010800 0200-CLOSE-FILES.
010900     CLOSE DEALS-FILE.
011000 0200-EXIT.
011100     EXIT.
011200*
011300 1000-SELECT-DEALS.
011400     MOVE LOW-VALUES TO DEAL-ID.
011500     START DEALS-FILE KEY IS NOT LESS THAN DEAL-ID
011600         INVALID KEY
011700             GO TO 1000-EXIT.
011800 1000-READ-NEXT.
011900     READ DEALS-FILE NEXT RECORD
012000         AT END
012100             GO TO 1000-EXIT.
012200     IF DEAL-ST-APPROVED
012300         PERFORM 2000-PROCESS-ONE-DEAL THRU 2000-EXIT.
012400     GO TO 1000-READ-NEXT.
012500 1000-EXIT.
012600     EXIT.
012700*
012800 2000-PROCESS-ONE-DEAL.
012900     MOVE DEAL-ID TO WS-DEAL-ID-SAVE.
013000     MOVE DEAL-ID TO LKH-DEAL-ID.
013100     MOVE DEAL-HOLDBACK-AMOUNT TO LKH-HOLDBACK-AMOUNT.
013200     MOVE DEAL-CURRENCY TO LKH-CURRENCY.
013300     CALL "HOLDBACK-CHECK" USING LK-HOLDBACK-PARMS.
013400     IF LKH-ERROR
013500         DISPLAY "HOLDRLSR: HOLDBACK-CHECK FAILED FOR DEAL "
013600             WS-DEAL-ID-PREFIX
013700         ADD 1 TO WS-DEALS-ERRORED
013800         GO TO 2000-EXIT.
013900     IF LKH-IS-RELEASED
014000         ADD 1 TO WS-DEALS-SKIPPED
014100         GO TO 2000-EXIT.
014200     MOVE DEAL-ID TO RLK-DEAL-ID.
014300     SET RLK-OK TO TRUE.
014400     CALL "RULENGSR" USING LK-RULENG-PARMS.
014500     IF RLK-ERROR
014600         DISPLAY "HOLDRLSR: RULENGSR FAILED FOR DEAL "
014700             WS-DEAL-ID-PREFIX
014800         ADD 1 TO WS-DEALS-ERRORED
014900         GO TO 2000-EXIT.
015000     ADD 1 TO WS-DEALS-PROCESSED.
015100 2000-EXIT.
015200     EXIT.
