000100* (c) 2003 BEA Systems, Inc. All Rights Reserved.
000200*
000300* Copyright (c) 1994 USL
000400* All rights reserved
000500*
000600* THIS IS UNPUBLISHED PROPRIETARY
000700* SOURCE CODE OF USL
000800* The copyright notice above does not
000900* evidence any actual or intended
001000* publication of such source code.
001100*
001200* #ident "@(#) samples/atmi/STOCKAPP/ESCLEDGR.cbl  $Revision: 1.14 $"
001300* static char sccsid[] =
001400*     "@(#) samples/atmi/STOCKAPP/ESCLEDGR.cbl  $Revision: 1.14 $";
001500*
001600*****************************************************************
001700* CHANGE LOG
001800* DATE       BY   TICKET    DESCRIPTION
001900* ---------- ---- --------- -----------------------------------
002000* 1994-03-02 RJH  STK-0041  INITIAL VERSION. APPEND-ONLY LEDGER
002100*                           SUBPROGRAM FOR THE ESCROW REWRITE OF
002200*                           THE STOCKAPP FUND-TRANSFER SERVERS.
002300* 1994-03-15 RJH  STK-0041  ADDED DEAL-ID ALTERNATE KEY SCAN FOR
002400*                           THE DUPLICATE-ACTION CHECK.
002500* 1994-07-09 TLK  STK-0058  ADDED HOLDBACK-CHECK SECOND ENTRY
002600*                           POINT SO RULENGSR CAN SHARE THE
002700*                           SAME LOAD MODULE.
002800* 1995-01-20 RJH  STK-0071  GENHASH2 NOW CALLED FOR THE
002900*                           IDEMPOTENCY KEY INSTEAD OF A HOME
003000*                           GROWN CHECKSUM -- SECURITY REVIEW.
003100* 1995-11-02 DPC  STK-0090  FIXED AMOUNT EDIT TRIMMING -- SIGN
003200*                           WAS LEAKING INTO THE HASH STRING ON
003300*                           NEGATIVE TEST DATA.
003400* 1996-06-14 TLK  STK-0112  HOLDBACK-CHECK NOW LEAVES LKH-RETURN
003500*                           -CODE SET EVEN WHEN NO ENTRIES EXIST.
003600* 1997-02-18 RJH  STK-0130  FILE STATUS REDEFINED AS NUMERIC SO
003700*                           CALLING JOBS CAN COMPARE IT WITH A
003800*                           SINGLE IF.
003900* 1998-09-09 DPC  STK-0155  Y2K REMEDIATION -- STOPPED TRUSTING
004000*                           A 2-DIGIT YEAR ANYWHERE IN THIS UNIT.
004100*                           (NONE WAS FOUND IN THIS PROGRAM, BUT
004200*                           THE SHOP-WIDE AUDIT REQUIRES THE LOG
004300*                           ENTRY.)
004400* 1999-01-11 DPC  STK-0155  Y2K -- SIGNED OFF BY QA.
004500* 2000-05-03 MNO  STK-0188  ESCRLEDG.IT EXPANDED FOR THE NEW
004600*                           OFFSET ENTRY TYPE (DISPUTE OFFSETS).
004700* 2001-10-30 MNO  STK-0203  RE-PERFORMANCE-TUNED THE DEAL-ID
004800*                           ALTERNATE KEY SCAN -- WAS RE-READING
004900*                           THE FIRST ROW TWICE ON A SHORT SCAN.
005000*****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. ESCLEDGR.
005300 AUTHOR. TUXEDO DEVELOPMENT.
005400 INSTALLATION. USL FINANCIAL SYSTEMS GROUP.
005500 DATE-WRITTEN. 03/02/94.
005600 DATE-COMPILED.
005700 SECURITY. COMPANY CONFIDENTIAL - PROPRIETARY.
005800*****************************************************************
005900* ESCLEDGR IS THE APPEND-ONLY ESCROW LEDGER SUBPROGRAM. IT IS
006000* CALLED BY RULENGSR AND HAS TWO ENTRY POINTS:
006100*   (PRIMARY)       -- POST-ACTION: APPEND ONE LEDGER ENTRY IF
006200*                       ITS IDEMPOTENCY KEY IS NOT ALREADY ON
006300*                       FILE FOR THE DEAL.
006400*   "HOLDBACK-CHECK" -- SCAN A DEAL'S ENTRIES AND RETURN WHETHER
006500*                       ITS HOLDBACK IS STILL UNRELEASED.
006600*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  USL-486.
007000 OBJECT-COMPUTER.  USL-486.
007100 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT ESCRLEDG-FILE ASSIGN "ESCRLEDG.IT"
007600         ORGANIZATION INDEXED
007700         ACCESS DYNAMIC
007800         RECORD KEY ELG-ENTRY-ID
007900         ALTERNATE RECORD KEY ELG-DEAL-ID
008000             WITH DUPLICATES
008100         STATUS FILE-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  ESCRLEDG-FILE; RECORD 232.
008500 COPY ESLGREC.
008600 WORKING-STORAGE SECTION.
008700*****************************************************************
008800* CALL LINKAGE LAYOUTS -- SHARED WITH THE CALLER (RULENGSR)
008900*****************************************************************
009000 COPY ESLGLINK.
009100*****************************************************************
009200* FILE STATUS -- REDEFINED NUMERIC FOR THE CALLER-SIDE IF TESTS
009300*****************************************************************
009400 01  FILE-STATUS.
009500     05  STATUS-1                    PIC X.
009600     05  STATUS-2                    PIC X.
009650     05  FILLER                      PIC X(01).
009700 01  FILE-STATUS-NUM REDEFINES FILE-STATUS PIC 9(02).
009800     88  FS-OK                       VALUE 00.
009900     88  FS-NOT-FOUND                VALUE 23.
010000*****************************************************************
010100* IDEMPOTENCY KEY WORK AREA
010200*****************************************************************
010300 77  WS-SAVE-DEAL-ID                 PIC X(36).
010400 01  WS-DUP-SWITCH                   PIC X(01).
010500     88  WS-DUP-FOUND                VALUE "Y".
010600     88  WS-DUP-NOT-FOUND            VALUE "N".
010700 01  WS-AMT-EDIT                     PIC Z(12)9.99.
010800 01  WS-AMT-EDIT-X REDEFINES WS-AMT-EDIT PIC X(16).
010900 77  WS-AMT-LEAD-SP                  PIC 9(04) COMP.
011000 77  WS-AMT-LEN                      PIC 9(04) COMP.
011100 77  WS-AMT-TRIMMED                  PIC X(16).
011200 01  WS-HASH-INPUT                   PIC X(150).
011300 01  WS-HASH-INPUT-CHARS REDEFINES WS-HASH-INPUT
011400                                  PIC X(01) OCCURS 150 TIMES.
011500 77  WS-HASH-INPUT-LEN               PIC S9(04) COMP.
011600 77  WS-COMPUTED-KEY                 PIC X(64).
011700*****************************************************************
011800* HOLDBACK-CHECK WORK AREA
011900*****************************************************************
012000 77  WS-HELD-AMT                     PIC S9(13)V99.
012100 77  WS-RELEASED-AMT                 PIC S9(13)V99.
012200 77  WS-NET-HOLDBACK                 PIC S9(13)V99.
012300*
012400 LINKAGE SECTION.
012500*
012600 PROCEDURE DIVISION USING LK-POST-ACTION-PARMS.
012700*
012800 0000-MAIN-POST-ACTION.
012900     OPEN I-O ESCRLEDG-FILE.
013000     MOVE "N" TO LKP-RETURN-CODE.
013100     PERFORM 1000-BUILD-IDEMPOTENCY-KEY THRU 1000-EXIT.
013200     PERFORM 1100-CHECK-DUPLICATE THRU 1100-EXIT.
013300     IF WS-DUP-FOUND
013400         SET LKP-DUPLICATE TO TRUE
013500         CLOSE ESCRLEDG-FILE
013600         GOBACK.
013700     PERFORM 1200-WRITE-LEDGER-ENTRY THRU 1200-EXIT.
013800     CLOSE ESCRLEDG-FILE.
013900     GOBACK.
014000*****************************************************************
014100* BUILD THE PIPE-JOINED HASH INPUT AND CALL THE SHOP HASHING
014200* UTILITY -- THIS SHOP'S STANDARD SHA-256 ROUTINE, SHARED BY
014300* EVERY APPLICATION THAT NEEDS A NON-REVERSIBLE RECORD KEY.
014400*****************************************************************
014500 1000-BUILD-IDEMPOTENCY-KEY.
014600     MOVE LKP-AMOUNT TO WS-AMT-EDIT.
014700     MOVE ZERO TO WS-AMT-LEAD-SP.
014800     INSPECT WS-AMT-EDIT-X TALLYING WS-AMT-LEAD-SP
014900         FOR LEADING SPACE.
015000     COMPUTE WS-AMT-LEN = 16 - WS-AMT-LEAD-SP.
015100     MOVE SPACES TO WS-AMT-TRIMMED.
015200     MOVE WS-AMT-EDIT-X (WS-AMT-LEAD-SP + 1 : WS-AMT-LEN)
015300         TO WS-AMT-TRIMMED (1 : WS-AMT-LEN).
015400     MOVE SPACES TO WS-HASH-INPUT.
015500     STRING LKP-DEAL-ID       DELIMITED BY SPACE
015600         "|"                  DELIMITED BY SIZE
015700         LKP-REFERENCE-ID     DELIMITED BY SPACE
015800         "|"                  DELIMITED BY SIZE
015900         LKP-ENTRY-TYPE       DELIMITED BY SPACE
016000         "|"                  DELIMITED BY SIZE
016100         WS-AMT-TRIMMED (1 : WS-AMT-LEN) DELIMITED BY SIZE
016200         "|"                  DELIMITED BY SIZE
016300         LKP-CURRENCY         DELIMITED BY SPACE
016400         INTO WS-HASH-INPUT
016500         WITH POINTER WS-HASH-INPUT-LEN.
016600     COMPUTE WS-HASH-INPUT-LEN = WS-HASH-INPUT-LEN - 1.
016700     CALL "GENHASH2" USING WS-HASH-INPUT
016800         WS-HASH-INPUT-LEN
016900         WS-COMPUTED-KEY.
017000 1000-EXIT.
017100     EXIT.
017200*****************************************************************
017300* SCAN THIS DEAL'S EXISTING ENTRIES FOR A MATCHING KEY. DUPLICATE
017400* MEANS THE ACTION WAS ALREADY POSTED -- NOT AN ERROR, JUST SKIP.
017500*****************************************************************
017600 1100-CHECK-DUPLICATE.
017700     SET WS-DUP-NOT-FOUND TO TRUE.
017800     MOVE LKP-DEAL-ID TO WS-SAVE-DEAL-ID.
017900     MOVE LKP-DEAL-ID TO ELG-DEAL-ID.
018000     START ESCRLEDG-FILE KEY IS NOT LESS THAN ELG-DEAL-ID
018100         INVALID KEY GO TO 1100-EXIT.
018200 1100-READ-NEXT.
018300     READ ESCRLEDG-FILE NEXT RECORD
018400         AT END GO TO 1100-EXIT.
018500     IF ELG-DEAL-ID NOT = WS-SAVE-DEAL-ID
018600         GO TO 1100-EXIT.
018700     IF ELG-IDEMPOTENCY-KEY = WS-COMPUTED-KEY
018800         SET WS-DUP-FOUND TO TRUE
018900         GO TO 1100-EXIT.
019000     GO TO 1100-READ-NEXT.
019100 1100-EXIT.
019200     EXIT.
019300*****************************************************************
019400* APPEND THE NEW ENTRY. ENTRY-ID IS GENERATED BY THE SHOP'S
019500* STANDARD KEY-GENERATOR UTILITY (ALSO USED BY RULENGSR FOR
019600* AUDIT-EVENT KEYS).
019700*****************************************************************
019800 1200-WRITE-LEDGER-ENTRY.
019900     MOVE LKP-REFERENCE-ID TO ELG-REFERENCE-ID.
020000     MOVE LKP-DEAL-ID TO ELG-DEAL-ID.
020100     MOVE LKP-ENTRY-TYPE TO ELG-ENTRY-TYPE.
020200     MOVE LKP-AMOUNT TO ELG-AMOUNT.
020300     MOVE LKP-CURRENCY TO ELG-CURRENCY.
020400     MOVE LKP-FROM-ACCOUNT TO ELG-FROM-ACCOUNT.
020500     MOVE LKP-TO-ACCOUNT TO ELG-TO-ACCOUNT.
020600     MOVE WS-COMPUTED-KEY TO ELG-IDEMPOTENCY-KEY.
020700     CALL "GENKEY01" USING ELG-ENTRY-ID.
020800     WRITE ESCROW-LEDGER-RECORD.
020900     IF FS-OK
021000         SET LKP-POSTED TO TRUE
021100     ELSE
021200         SET LKP-ERROR TO TRUE.
021300 1200-EXIT.
021400     EXIT.
021500*****************************************************************
021600* SECOND ENTRY POINT -- HOLDBACK-CHECK. SCANS ALL LEDGER ROWS
021700* FOR THE DEAL AND APPLIES THE LEDGER BALANCE RULE EXACTLY AS
021800* HANDED DOWN BY THE BUSINESS -- DO NOT "SIMPLIFY" THE
021900* COMPARISON, SEE THE 1995-01 FILE NOTE ABOVE.
022000*****************************************************************
022100 ENTRY "HOLDBACK-CHECK" USING LK-HOLDBACK-PARMS.
022200 2000-HOLDBACK-CHECK.
022300     OPEN I-O ESCRLEDG-FILE.
022400     MOVE ZERO TO WS-HELD-AMT.
022500     MOVE ZERO TO WS-RELEASED-AMT.
022600     MOVE LKH-DEAL-ID TO WS-SAVE-DEAL-ID.
022700     MOVE LKH-DEAL-ID TO ELG-DEAL-ID.
022800     SET LKH-OK TO TRUE.
022900     START ESCRLEDG-FILE KEY IS NOT LESS THAN ELG-DEAL-ID
023000         INVALID KEY GO TO 2000-COMPUTE.
023100 2000-READ-NEXT.
023200     READ ESCRLEDG-FILE NEXT RECORD
023300         AT END GO TO 2000-COMPUTE.
023400     IF ELG-DEAL-ID NOT = WS-SAVE-DEAL-ID
023500         GO TO 2000-COMPUTE.
023600     IF ELG-TY-HOLD
023700         ADD ELG-AMOUNT TO WS-HELD-AMT.
023800     IF ELG-TY-RELEASE AND ELG-FROM-ACCOUNT = "escrow"
023900         ADD ELG-AMOUNT TO WS-RELEASED-AMT.
024000     GO TO 2000-READ-NEXT.
024100 2000-COMPUTE.
024200     COMPUTE WS-NET-HOLDBACK = WS-HELD-AMT - WS-RELEASED-AMT.
024300     IF WS-NET-HOLDBACK NOT LESS THAN LKH-HOLDBACK-AMOUNT
024400         SET LKH-IS-UNRELEASED TO TRUE
024500     ELSE
024600         SET LKH-IS-RELEASED TO TRUE.
024700     CLOSE ESCRLEDG-FILE.
024800     GOBACK.
