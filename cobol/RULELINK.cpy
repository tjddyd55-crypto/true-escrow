000100******************************************************************
000200* RULELINK  --  RULENGSR CALL-LINKAGE PARAMETER GROUP
000300* COPIED INTO WORKING-STORAGE BY AUTOAPSR, DSPTTLSR AND HOLDRLSR
000400* (THE CALLERS) AND INTO THE LINKAGE SECTION OF RULENGSR (THE
000500* CALLEE). ONE DEAL-ID IN, ONE RETURN CODE OUT -- ALL LEDGER AND
000600* AUDIT SIDE EFFECTS ARE PERFORMED BY RULENGSR ITSELF.
000700******************************************************************
000800 01  LK-RULENG-PARMS.
000900     05  RLK-DEAL-ID                 PIC X(36).
001000     05  RLK-RETURN-CODE             PIC X(01).
001100         88  RLK-OK                  VALUE "O".
001200         88  RLK-ERROR               VALUE "E".
001300     05  FILLER                      PIC X(23).
