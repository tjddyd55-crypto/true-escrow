000100* (c) 2003 BEA Systems, Inc. All Rights Reserved.
000200*
000300* Copyright (c) 1994 USL
000400* All rights reserved
000500*
000600* THIS IS UNPUBLISHED PROPRIETARY
000700* SOURCE CODE OF USL
000800* The copyright notice above does not
000900* evidence any actual or intended
001000* publication of such source code.
001100*
001200* #ident "@(#) samples/atmi/STOCKAPP/AUTOAPSR.cbl  $Revision: 1.7 $"
001300* static char sccsid[] =
001400*     "@(#) samples/atmi/STOCKAPP/AUTOAPSR.cbl  $Revision: 1.7 $";
001500*
001600******************************************************************
001700* CHANGE LOG
001800*
001900*    03/16/94 RJH STK-0046  INITIAL VERSION, MODELED ON SELL'S
002000*                           SCREEN-LOOP/TPCALL SHAPE -- NO SCREEN,
002100*                           JUST A TIMER SWEEP -> RULENGSR.
002200*    05/11/94 RJH STK-0055  ADDED TIMER-ACTIVE=N REWRITE AFTER A
002300*                           SUCCESSFUL RULENGSR CALL.
002400*    08/02/95 TLK STK-0073  ADDED RUN-SUMMARY DISPLAY AT JOB END.
002500*    03/14/97 DPC STK-0128  PER-TIMER ERROR ISOLATION -- A FAILED
002600*                           RULENGSR CALL OR REWRITE NO LONGER
002700*                           ABENDS THE WHOLE SWEEP.
002800*    09/09/98 MNO STK-0149  Y2K -- SEE ABSDATAB/ELAPSCHK COPY TEXT
002900*                           FOR THE WINDOWED RUN-YEAR DERIVATION.
003000*    01/11/99 MNO STK-0150  QA SIGN-OFF ON Y2K WINDOWING ABOVE.
003100*    06/23/99 DPC STK-0161  RE-READ THE DEAL BEFORE CALLING RULENGSR --
003200*                           A TIMER WHOSE DEAL HAS ALREADY LEFT
003300*                           INSPECTION IS NOW MARKED FIRED AND SKIPPED
003400*                           HERE INSTEAD OF RELYING ON RULENGSR'S OWN
003500*                           STATE DISPATCH TO NO-OP.
003600*
003700* NIGHTLY SWEEP FOR THE AUTO_APPROVE TIMER. EVERY ACTIVE TIMER OF
003800* THAT TYPE WHOSE DUE DATE HAS PASSED IS HANDED TO RULENGSR FOR
003900* RE-EVALUATION; IF THE CALL SUCCEEDS THE TIMER IS MARKED FIRED SO
004000* IT IS NOT PICKED UP AGAIN TOMORROW NIGHT.
004100*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    AUTOAPSR.
004400 AUTHOR.        TUXEDO DEVELOPMENT.
004500 INSTALLATION.  USL FINANCIAL SYSTEMS GROUP.
004600 DATE-WRITTEN.  03/16/94.
004700 DATE-COMPILED.
004800 SECURITY.      COMPANY CONFIDENTIAL - PROPRIETARY.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TIMERS-FILE ASSIGN "TIMERS.IT"
005700         ORGANIZATION INDEXED
005800         ACCESS DYNAMIC
005900         RECORD KEY TIMER-ID
006000         ALTERNATE RECORD KEY TIMER-TYPE WITH DUPLICATES
006100         STATUS TIMER-FILE-STATUS.
006200     SELECT DEALS-FILE ASSIGN "DEALS.IT"
006300         ORGANIZATION INDEXED
006400         ACCESS DYNAMIC
006500         RECORD KEY DEAL-ID
006600         STATUS DEAL-FILE-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TIMERS-FILE; RECORD 145.
007100     COPY TIMEREC.
007200 FD  DEALS-FILE; RECORD 200.
007300     COPY DEALREC.
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700     COPY ABSDATAB.
007800     COPY RULELINK.
007900*
008000 01  TIMER-FILE-STATUS.
008100     05  TFS-STATUS-1                PIC X.
008200     05  TFS-STATUS-2                PIC X.
008300     05  FILLER                      PIC X(01).
008400 01  DEAL-FILE-STATUS.
008500     05  DFS-STATUS-1                PIC X.
008600     05  DFS-STATUS-2                PIC X.
008700     05  FILLER                      PIC X(01).
008800*
008900 77  WS-TIMERS-PROCESSED             PIC 9(07) COMP VALUE 0.
009000 77  WS-TIMERS-SKIPPED               PIC 9(07) COMP VALUE 0.
009100 77  WS-TIMERS-ERRORED               PIC 9(07) COMP VALUE 0.
009200*
009300 PROCEDURE DIVISION.
009400*
009500 0000-MAIN-AUTO-APPROVE.
009600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
009700     PERFORM 8000-SET-RUN-DATE THRU 8000-EXIT.
009800     PERFORM 1000-SELECT-TIMERS THRU 1000-EXIT.
009900     PERFORM 0200-CLOSE-FILES THRU 0200-EXIT.
010000     DISPLAY "AUTOAPSR TIMERS PROCESSED: " WS-TIMERS-PROCESSED.
010100     DISPLAY "AUTOAPSR TIMERS SKIPPED  : " WS-TIMERS-SKIPPED.
010200     DISPLAY "AUTOAPSR TIMERS ERRORED  : " WS-TIMERS-ERRORED.
010300     STOP RUN.
010400*
010500 0100-OPEN-FILES.
010600     OPEN I-O TIMERS-FILE.
010700     OPEN INPUT DEALS-FILE.
010800 0100-EXIT.
010900     EXIT.
011000*
011100 0200-CLOSE-FILES.
011200     CLOSE TIMERS-FILE.
011300     CLOSE DEALS-FILE.
011400 0200-EXIT.
011500     EXIT.
011600*
011700 1000-SELECT-TIMERS.
011800     MOVE "AUTO_APPROVE" TO TIMER-TYPE.
011900     START TIMERS-FILE KEY IS EQUAL TO TIMER-TYPE
012000         INVALID KEY
012100             GO TO 1000-EXIT.
012200 1000-READ-NEXT.
012300     READ TIMERS-FILE NEXT RECORD
012400         AT END
012500             GO TO 1000-EXIT.
012600     IF TIMER-TYPE NOT EQUAL "AUTO_APPROVE"
012700         GO TO 1000-EXIT.
012800     IF TIMER-IS-ACTIVE
012900         PERFORM 8100-DERIVE-ELAPSED THRU 8100-EXIT
013000         IF TIMER-HAS-ELAPSED
013100             PERFORM 2000-PROCESS-ONE-TIMER THRU 2000-EXIT.
013200     GO TO 1000-READ-NEXT.
013300 1000-EXIT.
013400     EXIT.
013500*
013600 2000-PROCESS-ONE-TIMER.
013700     MOVE TIMER-DEAL-ID TO DEAL-ID.
013800     READ DEALS-FILE
013900         INVALID KEY
014000             ADD 1 TO WS-TIMERS-ERRORED
014100             GO TO 2000-EXIT.
014200     IF DEAL-ST-INSPECTION
014300         GO TO 2000-RUN-RULES.
014400     MOVE "N" TO TIMER-ACTIVE.
014500     REWRITE TIMER-RECORD
014600         INVALID KEY
014700             ADD 1 TO WS-TIMERS-ERRORED
014800             GO TO 2000-EXIT.
014900     ADD 1 TO WS-TIMERS-SKIPPED.
015000     GO TO 2000-EXIT.
015100 2000-RUN-RULES.
015200     MOVE TIMER-DEAL-ID TO RLK-DEAL-ID.
015300     SET RLK-OK TO TRUE.
015400     CALL "RULENGSR" USING LK-RULENG-PARMS.
015500     IF RLK-ERROR
015600         ADD 1 TO WS-TIMERS-ERRORED
015700         GO TO 2000-EXIT.
015800     MOVE "N" TO TIMER-ACTIVE.
015900     REWRITE TIMER-RECORD
016000         INVALID KEY
016100             ADD 1 TO WS-TIMERS-ERRORED
016200             GO TO 2000-EXIT.
016300     ADD 1 TO WS-TIMERS-PROCESSED.
016400 2000-EXIT.
016500     EXIT.
016600*
016700     COPY ELAPSCHK.
