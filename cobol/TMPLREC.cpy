000100*****************************************************************
000200* TMPLREC  --  CONTRACT TEMPLATE SNAPSHOT
000300* ONE ROW PER DEAL -- THE POLICY PARAMETERS IN FORCE FOR THAT
000400* DEAL'S CONTRACT INSTANCE AT THE TIME IT WAS FUNDED. KEY IS
000500* TMPL-DEAL-ID. TMPL-OFFSET-CAP IS INDEXED BY THE REASON CODE'S
000600* ORDINAL POSITION IN REASNTAB, NOT BY A SEARCHED KEY.
000700*****************************************************************
000800 01  CONTRACT-TEMPLATE-RECORD.
000900     05  TMPL-DEAL-ID                PIC X(36).
001000     05  TMPL-DEFAULT-RESOLUTION     PIC X(40).
001100         88  TMPL-RES-REL-MINUS-CAP  VALUE
001200                 "releaseHoldbackMinusMinorCap".
001300     05  TMPL-OFFSET-CAP             PIC S9(13)V99 OCCURS 7 TIMES.
001400     05  FILLER                      PIC X(10).
