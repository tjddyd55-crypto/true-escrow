000100*****************************************************************
000200* ELAPSCHK  --  SHARED ELAPSED-TIMER DERIVATION TEXT
000300* COPY THIS TEXT INTO THE PROCEDURE DIVISION OF ANY SWEEP SERVER
000400* THAT MUST TURN TIMER-STARTED-AT + TIMER-DURATION-DAYS INTO
000500* TIMER-ELAPSED AGAINST TODAY'S RUN DATE. ABSDATAB MUST ALREADY
000600* BE COPIED INTO WORKING-STORAGE BY THE CALLING PROGRAM.
000700* 8000-SET-RUN-DATE IS PERFORMED ONCE AT JOB START.
000800* 8100-DERIVE-ELAPSED IS PERFORMED ONCE PER TIMER-RECORD ALREADY
000900* IN THE RECORD AREA AND LEAVES TIMER-ELAPSED SET ON EXIT.
001000*****************************************************************
001100 8000-SET-RUN-DATE.
001200     ACCEPT WS-RUN-DATE-6 FROM DATE.
001300     IF WS-RUN-YY IS LESS THAN 50
001400         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-YY
001500     ELSE
001600         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-YY.
001700     COMPUTE WS-ABS-DAY-TODAY =
001800             (WS-RUN-YYYY * 365) + (WS-RUN-YYYY / 4)
001900             + WS-CUM-DAYS-TAB (WS-RUN-MM) + WS-RUN-DD.
002000 8000-EXIT.
002100     EXIT.
002200 8100-DERIVE-ELAPSED.
002300     COMPUTE TMR-ABS-DAY-START =
002400             (TMR-STARTED-YYYY * 365) + (TMR-STARTED-YYYY / 4)
002500             + WS-CUM-DAYS-TAB (TMR-STARTED-MM) + TMR-STARTED-DD.
002600     COMPUTE TMR-ABS-DAY-DUE =
002700             TMR-ABS-DAY-START + TIMER-DURATION-DAYS.
002800     IF TIMER-IS-ACTIVE AND
002900        WS-ABS-DAY-TODAY NOT LESS THAN TMR-ABS-DAY-DUE
003000         SET TIMER-HAS-ELAPSED TO TRUE
003100     ELSE
003200         SET TIMER-NOT-ELAPSED TO TRUE.
003300 8100-EXIT.
003400     EXIT.
