000100*****************************************************************
000200* TIMEREC  --  DEAL TIMER RECORD
000300* ONE ROW PER ARMED OR FIRED TIMER ON A DEAL. TIMER-STARTED-AT IS
000400* REDEFINED INTO ITS DATE PARTS SO THE SWEEP JOBS (AUTOAPSR,
000500* DSPTTLSR) CAN DERIVE TIMER-ELAPSED WITHOUT AN INTRINSIC FUNCTION.
000600*****************************************************************
000700 01  TIMER-RECORD.
000800     05  TIMER-ID                    PIC X(36).
000900     05  TIMER-DEAL-ID               PIC X(36).
001000     05  TIMER-TYPE                  PIC X(20).
001100         88  TIMER-TY-AUTO-APPROVE   VALUE "AUTO_APPROVE".
001200         88  TIMER-TY-DISPUTE-TTL    VALUE "DISPUTE_TTL".
001300         88  TIMER-TY-HOLDBACK-REL   VALUE "HOLDBACK_RELEASE".
001400     05  TIMER-STARTED-AT            PIC X(26).
001500     05  TIMER-STARTED-AT-PARTS REDEFINES TIMER-STARTED-AT.
001600         10  TMR-STARTED-YYYY        PIC 9(04).
001700         10  FILLER                  PIC X(01).
001800         10  TMR-STARTED-MM          PIC 9(02).
001900         10  FILLER                  PIC X(01).
002000         10  TMR-STARTED-DD          PIC 9(02).
002100         10  FILLER                  PIC X(16).
002200     05  TIMER-DURATION-DAYS         PIC 9(05).
002300     05  TIMER-ACTIVE                PIC X(01).
002400         88  TIMER-IS-ACTIVE         VALUE "Y".
002500         88  TIMER-IS-FIRED          VALUE "N".
002600     05  TIMER-ELAPSED               PIC X(01).
002700         88  TIMER-HAS-ELAPSED       VALUE "Y".
002800         88  TIMER-NOT-ELAPSED       VALUE "N".
002900     05  FILLER                      PIC X(20).
