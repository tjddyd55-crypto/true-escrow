000100*****************************************************************
000200* REASNTAB  --  DISPUTE REASON-CODE ORDINAL TABLE
000300* THE SEVEN DISPUTE REASON CODES IN THEIR FIXED ORDINAL ORDER.
000400* RULENGSR SEARCHES THIS TABLE TO TURN A DISPUTE'S REASON CODE
000500* INTO THE SUBSCRIPT IT USES AGAINST TMPL-OFFSET-CAP.
000600*****************************************************************
000700 01  REASON-CODE-VALUES.
000800     05  FILLER                      PIC X(25)
000900                                      VALUE "NOT_DELIVERED".
001000     05  FILLER                      PIC X(25)
001100                                      VALUE "DAMAGE_MAJOR".
001200     05  FILLER                      PIC X(25)
001300                                      VALUE "DAMAGE_MINOR".
001400     05  FILLER                      PIC X(25)
001500                                      VALUE "MISSING_PARTS".
001600     05  FILLER                      PIC X(25)
001700                                      VALUE "QUALITY_NOT_MATCHING".
001800     05  FILLER                      PIC X(25)
001900                                      VALUE "DOCUMENT_MISMATCH".
002000     05  FILLER                      PIC X(25)
002100                                      VALUE "OTHER".
002200 01  REASON-CODE-TABLE REDEFINES REASON-CODE-VALUES.
002300     05  REASN-TAB-CODE              PIC X(25) OCCURS 7 TIMES
002400                                      INDEXED BY REASN-IDX.
