000100*****************************************************************
000200* INVCREC  --  PARTNER INVOICE RECORD
000300* ONE ROW PER PARTNER PER BILLED MONTH. KEY IS INV-ID. INV-DATE
000400* IS REDEFINED INTO ITS YEAR/MONTH/DAY PARTS SO PARTINVC CAN
000500* COMPUTE INV-DUE-DATE (+14 DAYS) AND THE "ALREADY INVOICED THIS
000600* MONTH" WINDOW WITHOUT AN INTRINSIC FUNCTION.
000700*****************************************************************
000800 01  INVOICE-RECORD.
000900     05  INV-ID                      PIC X(36).
001000     05  INV-NUMBER                  PIC X(24).
001100     05  INV-PARTNER-ID              PIC X(36).
001200     05  INV-DATE                    PIC X(10).
001300     05  INV-DATE-PARTS REDEFINES INV-DATE.
001400         10  INV-DATE-YYYY           PIC 9(04).
001500         10  FILLER                  PIC X(01).
001600         10  INV-DATE-MM             PIC 9(02).
001700         10  FILLER                  PIC X(01).
001800         10  INV-DATE-DD             PIC 9(02).
001900     05  INV-DUE-DATE                PIC X(10).
002000     05  INV-STATUS                  PIC X(10).
002100         88  INV-ST-PENDING          VALUE "PENDING".
002200         88  INV-ST-SENT             VALUE "SENT".
002300         88  INV-ST-PAID             VALUE "PAID".
002400     05  INV-TOTAL-AMOUNT            PIC S9(13)V99.
002500     05  INV-CURRENCY                PIC X(03).
002600     05  FILLER                      PIC X(08).
