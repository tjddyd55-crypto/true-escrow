000100* (c) 2003 BEA Systems, Inc. All Rights Reserved.
000200*
000300* Copyright (c) 1994 USL
000400* All rights reserved
000500*
000600* THIS IS UNPUBLISHED PROPRIETARY
000700* SOURCE CODE OF USL
000800* The copyright notice above does not
000900* evidence any actual or intended
001000* publication of such source code.
001100*
001200* #ident "@(#) samples/atmi/STOCKAPP/DSPTTLSR.cbl  $Revision: 1.8 $"
001300* static char sccsid[] =
001400*     "@(#) samples/atmi/STOCKAPP/DSPTTLSR.cbl  $Revision: 1.8 $";
001500*
001600******************************************************************
001700* CHANGE LOG
001800*
001900*    03/21/94 RJH STK-0047  INITIAL VERSION, MODELED ON FUNDPR'S
002000*                           PROMPT/CALL/LOG/LOOP CLIENT SHAPE --
002100*                           NO PROMPT, JUST A TIMER SWEEP ->
002200*                           RULENGSR.
002300*    05/18/94 RJH STK-0056  ADDED TIMER-ACTIVE=N REWRITE AFTER A
002400*                           SUCCESSFUL RULENGSR CALL.
002500*    09/30/94 TLK STK-0070  ADDED THE RE-CHECK AGAINST DISPUTE-
002600*                           STATUS SO A TIMER FOR AN ALREADY-
002700*                           RESOLVED DISPUTE IS SKIPPED.
002800*    08/02/95 TLK STK-0074  ADDED RUN-SUMMARY DISPLAY AT JOB END.
002900*    03/14/97 DPC STK-0129  PER-TIMER ERROR ISOLATION -- A FAILED
003000*                           RULENGSR CALL OR REWRITE NO LONGER
003100*                           ABENDS THE WHOLE SWEEP.
003200*    09/09/98 MNO STK-0149  Y2K -- SEE ABSDATAB/ELAPSCHK COPY TEXT
003300*                           FOR THE WINDOWED RUN-YEAR DERIVATION.
003400*    01/11/99 MNO STK-0150  QA SIGN-OFF ON Y2K WINDOWING ABOVE.
003500*    06/23/99 DPC STK-0162  RE-READ THE DEAL BEFORE THE DISPUTE CHECK --
003600*                           A TIMER WHOSE DEAL HAS ALREADY LEFT ISSUE
003700*                           IS NOW MARKED FIRED AND SKIPPED HERE; ALSO
003800*                           FIXED THE DISPUTE-CLOSED SKIP PATH TO MARK
003900*                           THE TIMER FIRED TOO, WHICH IT NEVER DID.
004000*
004100* NIGHTLY SWEEP FOR THE DISPUTE_TTL TIMER. EVERY ACTIVE TIMER OF
004200* THAT TYPE WHOSE DUE DATE HAS PASSED IS HANDED TO RULENGSR FOR
004300* RE-EVALUATION, PROVIDED THE DEAL'S DISPUTE IS STILL OPEN; IF THE
004400* CALL SUCCEEDS THE TIMER IS MARKED FIRED.
004500*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    DSPTTLSR.
004800 AUTHOR.        TUXEDO DEVELOPMENT.
004900 INSTALLATION.  USL FINANCIAL SYSTEMS GROUP.
005000 DATE-WRITTEN.  03/21/94.
005100 DATE-COMPILED.
005200 SECURITY.      COMPANY CONFIDENTIAL - PROPRIETARY.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TIMERS-FILE ASSIGN "TIMERS.IT"
006100         ORGANIZATION INDEXED
006200         ACCESS DYNAMIC
006300         RECORD KEY TIMER-ID
006400         ALTERNATE RECORD KEY TIMER-TYPE WITH DUPLICATES
006500         STATUS TIMER-FILE-STATUS.
006600     SELECT DISPUTE-FILE ASSIGN "DISPUTE.IT"
006700         ORGANIZATION INDEXED
006800         ACCESS DYNAMIC
006900         RECORD KEY DISP-ID
007000         ALTERNATE RECORD KEY DISP-DEAL-ID
007100         STATUS DISP-FILE-STATUS.
007200     SELECT DEALS-FILE ASSIGN "DEALS.IT"
007300         ORGANIZATION INDEXED
007400         ACCESS DYNAMIC
007500         RECORD KEY DEAL-ID
007600         STATUS DEAL-FILE-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  TIMERS-FILE; RECORD 145.
008100     COPY TIMEREC.
008200 FD  DISPUTE-FILE; RECORD 124.
008300     COPY DISPREC.
008400 FD  DEALS-FILE; RECORD 200.
008500     COPY DEALREC.
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900     COPY ABSDATAB.
009000     COPY RULELINK.
009100*
009200 01  TIMER-FILE-STATUS.
009300     05  TFS-STATUS-1                PIC X.
009400     05  TFS-STATUS-2                PIC X.
009500     05  FILLER                      PIC X(01).
009600 01  DISP-FILE-STATUS.
009700     05  SFS-STATUS-1                PIC X.
009800     05  SFS-STATUS-2                PIC X.
009900     05  FILLER                      PIC X(01).
010000 01  DEAL-FILE-STATUS.
010100     05  DFS-STATUS-1                PIC X.
010200     05  DFS-STATUS-2                PIC X.
010300     05  FILLER                      PIC X(01).
010400*
010500 77  WS-DISPUTE-FOUND-SW             PIC X(01) VALUE "N".
010600     88  WS-DISPUTE-STILL-OPEN        VALUE "Y".
010700 77  WS-TIMERS-PROCESSED             PIC 9(07) COMP VALUE 0.
010800 77  WS-TIMERS-SKIPPED               PIC 9(07) COMP VALUE 0.
010900 77  WS-TIMERS-ERRORED               PIC 9(07) COMP VALUE 0.
011000*
011100 PROCEDURE DIVISION.
011200*
011300 0000-MAIN-DISPUTE-TTL.
011400     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
011500     PERFORM 8000-SET-RUN-DATE THRU 8000-EXIT.
011600     PERFORM 1000-SELECT-TIMERS THRU 1000-EXIT.
011700     PERFORM 0200-CLOSE-FILES THRU 0200-EXIT.
011800     DISPLAY "DSPTTLSR TIMERS PROCESSED: " WS-TIMERS-PROCESSED.
011900     DISPLAY "DSPTTLSR TIMERS SKIPPED  : " WS-TIMERS-SKIPPED.
012000     DISPLAY "DSPTTLSR TIMERS ERRORED  : " WS-TIMERS-ERRORED.
012100     STOP RUN.
012200*
012300 0100-OPEN-FILES.
012400     OPEN I-O TIMERS-FILE.
012500     OPEN INPUT DISPUTE-FILE.
012600     OPEN INPUT DEALS-FILE.
012700 0100-EXIT.
012800     EXIT.
012900*
013000 0200-CLOSE-FILES.
013100     CLOSE TIMERS-FILE.
013200     CLOSE DISPUTE-FILE.
013300     CLOSE DEALS-FILE.
013400 0200-EXIT.
013500     EXIT.
013600*
013700 1000-SELECT-TIMERS.
013800     MOVE "DISPUTE_TTL" TO TIMER-TYPE.
013900     START TIMERS-FILE KEY IS EQUAL TO TIMER-TYPE
014000         INVALID KEY
014100             GO TO 1000-EXIT.
014200 1000-READ-NEXT.
014300     READ TIMERS-FILE NEXT RECORD
014400         AT END
014500             GO TO 1000-EXIT.
014600     IF TIMER-TYPE NOT EQUAL "DISPUTE_TTL"
014700         GO TO 1000-EXIT.
014800     IF TIMER-IS-ACTIVE
014900         PERFORM 8100-DERIVE-ELAPSED THRU 8100-EXIT
015000         IF TIMER-HAS-ELAPSED
015100             PERFORM 2000-PROCESS-ONE-TIMER THRU 2000-EXIT.
015200     GO TO 1000-READ-NEXT.
015300 1000-EXIT.
015400     EXIT.
015500*
015600 2000-PROCESS-ONE-TIMER.
015700     MOVE TIMER-DEAL-ID TO DEAL-ID.
015800     READ DEALS-FILE
015900         INVALID KEY
016000             ADD 1 TO WS-TIMERS-ERRORED
016100             GO TO 2000-EXIT.
016200     IF NOT DEAL-ST-ISSUE
016300         GO TO 2000-MARK-FIRED-SKIP.
016400     MOVE "N" TO WS-DISPUTE-FOUND-SW.
016500     MOVE TIMER-DEAL-ID TO DISP-DEAL-ID.
016600     READ DISPUTE-FILE
016700         INVALID KEY
016800             MOVE "N" TO WS-DISPUTE-FOUND-SW
016900         NOT INVALID KEY
017000             IF DISP-ST-OPEN
017100                 MOVE "Y" TO WS-DISPUTE-FOUND-SW
017200             ELSE
017300                 MOVE "N" TO WS-DISPUTE-FOUND-SW.
017400     IF NOT WS-DISPUTE-STILL-OPEN
017500         GO TO 2000-MARK-FIRED-SKIP.
017600     MOVE TIMER-DEAL-ID TO RLK-DEAL-ID.
017700     SET RLK-OK TO TRUE.
017800     CALL "RULENGSR" USING LK-RULENG-PARMS.
017900     IF RLK-ERROR
018000         ADD 1 TO WS-TIMERS-ERRORED
018100         GO TO 2000-EXIT.
018200     MOVE "N" TO TIMER-ACTIVE.
018300     REWRITE TIMER-RECORD
018400         INVALID KEY
018500             ADD 1 TO WS-TIMERS-ERRORED
018600             GO TO 2000-EXIT.
018700     ADD 1 TO WS-TIMERS-PROCESSED.
018800     GO TO 2000-EXIT.
018900 2000-MARK-FIRED-SKIP.
019000     MOVE "N" TO TIMER-ACTIVE.
019100     REWRITE TIMER-RECORD
019200         INVALID KEY
019300             ADD 1 TO WS-TIMERS-ERRORED
019400             GO TO 2000-EXIT.
019500     ADD 1 TO WS-TIMERS-SKIPPED.
019600 2000-EXIT.
019700     EXIT.
019800*
019900     COPY ELAPSCHK.
