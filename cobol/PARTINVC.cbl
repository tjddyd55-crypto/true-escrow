000100* (c) 2003 BEA Systems, Inc. All Rights Reserved.
000200*
000300* Copyright (c) 1994 USL
000400* All rights reserved
000500*
000600* THIS IS UNPUBLISHED PROPRIETARY
000700* SOURCE CODE OF USL
000800* The copyright notice above does not
000900* evidence any actual or intended
001000* publication of such source code.
001100*
001200* #ident "@(#) samples/atmi/STOCKAPP/PARTINVC.cbl  $Revision: 1.6 $"
001300* static char sccsid[] =
001400*     "@(#) samples/atmi/STOCKAPP/PARTINVC.cbl  $Revision: 1.6 $";
001500*
001600******************************************************************
001700* CHANGE LOG
001800*
001900*    04/11/94 RJH STK-0048  INITIAL VERSION, MODELED ON FUNDUPSR'S
002000*                           "DOES THE KEYED RECORD EXIST?" READ/WRITE
002100*                           SHAPE -- HERE DRIVING A MONTH-END PARTNER
002200*                           INVOICE RUN INSTEAD OF A QUOTE UPDATE.
002300*    06/02/95 TLK STK-0077  ADDED THE RE-SCAN OF REVLEDG TO TAG SWEPT
002400*                           ENTRIES WITH THE NEW INVOICE-ID AFTER THE
002500*                           INVOICE ROW IS WRITTEN.
002600*    03/14/97 DPC STK-0129  PER-PARTNER ERROR ISOLATION -- A FAILED
002700*                           WRITE OR REWRITE NO LONGER ABENDS THE
002800*                           REMAINDER OF THE MONTH-END RUN.
002900*    09/09/98 MNO STK-0149  Y2K -- WINDOWED YEAR DERIVATION FOR THE
003000*                           RUN DATE, SEE 1000-COMPUTE-RUN-DATES.
003100*    01/11/99 MNO STK-0150  QA SIGN-OFF ON Y2K WINDOWING ABOVE.
003200*    10/30/01 MNO STK-0189  DUE-DATE IS ALWAYS THE 15TH OF THE BILLED
003300*                           MONTH (INVOICE-DATE +14 DAYS) -- NO MONTH
003400*                           ROLLOVER IS POSSIBLE SINCE INVOICE-DATE IS
003500*                           ALWAYS THE 1ST, SO NO CARRY LOGIC IS NEEDED.
003600*
003700* MONTH-END SWEEP, RUN ON THE 1ST OF EACH MONTH. FOR EVERY PARTNER NOT
003800* ALREADY INVOICED FOR THE PRIOR CALENDAR MONTH, SUMS THAT PARTNER'S
003900* UNINVOICED REVENUE-LEDGER ENTRIES, WRITES ONE NEW INVOICE ROW, AND
004000* TAGS THE SWEPT ENTRIES WITH THE NEW INVOICE-ID SO THEY ARE NOT SWEPT
004100* AGAIN NEXT MONTH.
004200*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    PARTINVC.
004500 AUTHOR.        TUXEDO DEVELOPMENT.
004600 INSTALLATION.  USL FINANCIAL SYSTEMS GROUP.
004700 DATE-WRITTEN.  04/11/94.
004800 DATE-COMPILED.
004900 SECURITY.      COMPANY CONFIDENTIAL - PROPRIETARY.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PARTNER-FILE ASSIGN "PARTNER.IT"
005800         ORGANIZATION INDEXED
005900         ACCESS SEQUENTIAL
006000         RECORD KEY PART-ID
006100         STATUS PART-FILE-STATUS.
006200     SELECT REVLEDG-FILE ASSIGN "REVLEDG.IT"
006300         ORGANIZATION INDEXED
006400         ACCESS DYNAMIC
006500         RECORD KEY RVL-ENTRY-ID
006600         ALTERNATE RECORD KEY RVL-PARTNER-ID WITH DUPLICATES
006700         STATUS RVL-FILE-STATUS.
006800     SELECT INVOICES-FILE ASSIGN "INVOICE.IT"
006900         ORGANIZATION INDEXED
007000         ACCESS DYNAMIC
007100         RECORD KEY INV-ID
007200         ALTERNATE RECORD KEY INV-PARTNER-ID WITH DUPLICATES
007300         STATUS INV-FILE-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  PARTNER-FILE; RECORD 106.
007800     COPY PARTREC.
007900*
008000 FD  REVLEDG-FILE; RECORD 180.
008100     COPY REVLREC.
008200*
008300 FD  INVOICES-FILE; RECORD 152.
008400     COPY INVCREC.
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  WS-CUM-DAYS-VALUES.
008900     05  FILLER                      PIC 9(03) VALUE 000.
009000     05  FILLER                      PIC 9(03) VALUE 031.
009100     05  FILLER                      PIC 9(03) VALUE 059.
009200     05  FILLER                      PIC 9(03) VALUE 090.
009300     05  FILLER                      PIC 9(03) VALUE 120.
009400     05  FILLER                      PIC 9(03) VALUE 151.
009500     05  FILLER                      PIC 9(03) VALUE 181.
009600     05  FILLER                      PIC 9(03) VALUE 212.
009700     05  FILLER                      PIC 9(03) VALUE 243.
009800     05  FILLER                      PIC 9(03) VALUE 273.
009900     05  FILLER                      PIC 9(03) VALUE 304.
010000     05  FILLER                      PIC 9(03) VALUE 334.
010100 01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-VALUES.
010200     05  WS-CUM-DAYS-TAB             PIC 9(03) OCCURS 12 TIMES.
010300*
010400 01  PART-FILE-STATUS.
010500     05  PART-STATUS-1               PIC X.
010600     05  PART-STATUS-2               PIC X.
010700     05  FILLER                      PIC X(01).
010800 01  RVL-FILE-STATUS.
010900     05  RVL-STATUS-1                PIC X.
011000     05  RVL-STATUS-2                PIC X.
011100     05  FILLER                      PIC X(01).
011200 01  INV-FILE-STATUS.
011300     05  INV-STATUS-1                PIC X.
011400     05  INV-STATUS-2                PIC X.
011500     05  FILLER                      PIC X(01).
011600 01  INV-FILE-STATUS-NUM REDEFINES INV-FILE-STATUS PIC 9(02).
011700     88  INV-FS-OK                   VALUE 00.
011800*
011900 77  WS-RUN-DATE-6                   PIC 9(06).
012000 01  WS-RUN-DATE-6R REDEFINES WS-RUN-DATE-6.
012100     05  WS-RUN-YY                   PIC 9(02).
012200     05  WS-RUN-MM                   PIC 9(02).
012300     05  WS-RUN-DD                   PIC 9(02).
012400 77  WS-RUN-YYYY                     PIC 9(04) COMP.
012500 77  WS-INV-YYYY                     PIC 9(04) COMP.
012600 77  WS-INV-MM                       PIC 9(02) COMP.
012700 77  WS-MM-IDX                       PIC 9(02) COMP.
012800 77  WS-DAYS-IN-MONTH                PIC 9(03) COMP.
012900*
013000 01  WS-INVOICE-DATE.
013100     05  WS-INV-DATE-YYYY            PIC 9(04).
013200     05  FILLER                      PIC X(01) VALUE "-".
013300     05  WS-INV-DATE-MM              PIC 9(02).
013400     05  FILLER                      PIC X(01) VALUE "-".
013500     05  WS-INV-DATE-DD              PIC 9(02).
013600 01  WS-DUE-DATE.
013700     05  WS-DUE-DATE-YYYY            PIC 9(04).
013800     05  FILLER                      PIC X(01) VALUE "-".
013900     05  WS-DUE-DATE-MM              PIC 9(02).
014000     05  FILLER                      PIC X(01) VALUE "-".
014100     05  WS-DUE-DATE-DD              PIC 9(02).
014200*
014300 77  WS-MONTH-COUNT                  PIC 9(03) COMP VALUE 0.
014400 77  WS-ALLTIME-COUNT                PIC 9(03) COMP VALUE 0.
014500 77  WS-SEQUENCE-NUM                 PIC 9(03) VALUE 0.
014600 77  WS-ENTRY-COUNT                  PIC 9(05) COMP VALUE 0.
014700 77  WS-TOTAL-AMOUNT                 PIC S9(13)V99 VALUE 0.
014800 77  WS-ENTRY-CURRENCY               PIC X(03).
014900 77  WS-FIRST-ENTRY-SW               PIC X(01) VALUE "Y".
015000     88  WS-FIRST-ENTRY              VALUE "Y".
015100     88  WS-NOT-FIRST-ENTRY          VALUE "N".
015200*
015300 01  WS-INVOICE-NUMBER.
015400     05  FILLER                      PIC X(04) VALUE "INV-".
015500     05  WS-INVNO-YYYYMM             PIC 9(06).
015600     05  FILLER                      PIC X(01) VALUE "-".
015700     05  WS-INVNO-PARTNER-8          PIC X(08).
015800     05  FILLER                      PIC X(01) VALUE "-".
015900     05  WS-INVNO-SEQ                PIC 9(03).
016000     05  FILLER                      PIC X(01).
016100*
016200 77  WS-PARTNERS-INVOICED            PIC 9(07) COMP VALUE 0.
016300 77  WS-PARTNERS-SKIPPED             PIC 9(07) COMP VALUE 0.
016400 77  WS-PARTNERS-ERRORED             PIC 9(07) COMP VALUE 0.
016500 77  WS-NEW-INVOICE-ID               PIC X(36).
016600*
016700 PROCEDURE DIVISION.
016800*
016900* MAIN LINE. RUN ONCE A MONTH, ON THE 1ST, BEFORE ANY NEW REVENUE-
017000* LEDGER ENTRIES FOR THE NEW BILLING MONTH HAVE BEEN POSTED --
017100* EVERYTHING ON REVLEDG.IT AT THAT MOMENT BELONGS TO THE MONTH
017200* JUST CLOSED.
017300*
017400 0000-MAIN-PARTNER-INVOICING.
017500     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
017600     PERFORM 1000-COMPUTE-RUN-DATES THRU 1000-EXIT.
017700     PERFORM 2000-SELECT-PARTNERS THRU 2000-EXIT.
017800     PERFORM 0200-CLOSE-FILES THRU 0200-EXIT.
017900     DISPLAY "PARTINVC PARTNERS INVOICED: " WS-PARTNERS-INVOICED.
018000     DISPLAY "PARTINVC PARTNERS SKIPPED : " WS-PARTNERS-SKIPPED.
018100     DISPLAY "PARTINVC PARTNERS ERRORED : " WS-PARTNERS-ERRORED.
018200     STOP RUN.
018300*
018400* REVLEDG AND INVOICES ARE OPENED I-O BECAUSE THIS IS THE ONLY JOB
018500* THAT WRITES EITHER FILE -- REVLEDG ENTRIES ARE POSTED ELSEWHERE
018600* AND ONLY TAGGED WITH THE NEW INVOICE-ID HERE.
018700*
018800 0100-OPEN-FILES.
018900     OPEN INPUT PARTNER-FILE.
019000     OPEN I-O REVLEDG-FILE.
019100     OPEN I-O INVOICES-FILE.
019200 0100-EXIT.
019300     EXIT.
019400*
019500*
019600 0200-CLOSE-FILES.
019700     CLOSE PARTNER-FILE.
019800     CLOSE REVLEDG-FILE.
019900     CLOSE INVOICES-FILE.
020000 0200-EXIT.
020100     EXIT.
020200*
020300* THE BILLED MONTH IS ALWAYS THE CALENDAR MONTH BEFORE THE RUN
020400* DATE. INVOICE-DATE IS PINNED TO THE 1ST OF THAT MONTH AND
020500* DUE-DATE TO THE 15TH (STK-0189) -- NO DAY-OF-WEEK OR HOLIDAY
020600* ADJUSTMENT IS MADE, PARTNER BILLING TERMS ARE NET-14 FLAT.
020700*
020800 1000-COMPUTE-RUN-DATES.
020900     ACCEPT WS-RUN-DATE-6 FROM DATE.
021000     IF WS-RUN-YY IS LESS THAN 50
021100         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-YY
021200     ELSE
021300         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-YY.
021400     IF WS-RUN-MM = 01
021500         COMPUTE WS-INV-YYYY = WS-RUN-YYYY - 1
021600         MOVE 12 TO WS-INV-MM
021700     ELSE
021800         MOVE WS-RUN-YYYY TO WS-INV-YYYY
021900         COMPUTE WS-INV-MM = WS-RUN-MM - 1.
022000     MOVE WS-INV-YYYY TO WS-INV-DATE-YYYY.
022100     MOVE WS-INV-MM TO WS-INV-DATE-MM.
022200     MOVE 1 TO WS-INV-DATE-DD.
022300     MOVE WS-INV-YYYY TO WS-DUE-DATE-YYYY.
022400     MOVE WS-INV-MM TO WS-DUE-DATE-MM.
022500     MOVE 15 TO WS-DUE-DATE-DD.
022600*    WS-CUM-DAYS-TAB GIVES DAYS-IN-MONTH FOR THE RUN-BANNER BELOW
022700*    SO OPERATIONS CAN SPOT-CHECK THE BILLED MONTH AT A GLANCE.
022800     MOVE WS-INV-MM TO WS-MM-IDX.
022900     IF WS-MM-IDX = 12
023000         COMPUTE WS-DAYS-IN-MONTH = 365 - WS-CUM-DAYS-TAB (12)
023100     ELSE
023200         COMPUTE WS-MM-IDX = WS-MM-IDX + 1
023300         COMPUTE WS-DAYS-IN-MONTH =
023400             WS-CUM-DAYS-TAB (WS-MM-IDX) -
023500             WS-CUM-DAYS-TAB (WS-INV-MM).
023600     DISPLAY "PARTINVC BILLING FOR " WS-INVOICE-DATE
023700         " (" WS-DAYS-IN-MONTH " DAYS) DUE " WS-DUE-DATE.
023800 1000-EXIT.
023900     EXIT.
024000*
024100* SEQUENTIAL SWEEP OF THE WHOLE PARTNER MASTER -- THERE IS NO
024200* STATUS BYTE ON PARTREC TO FILTER ON, EVERY PARTNER ON FILE IS A
024300* CANDIDATE FOR THIS MONTH'S INVOICE RUN.
024400*
024500 2000-SELECT-PARTNERS.
024600     READ PARTNER-FILE NEXT RECORD
024700         AT END
024800             GO TO 2000-EXIT.
024900     PERFORM 3000-PROCESS-ONE-PARTNER THRU 3000-EXIT.
025000     GO TO 2000-SELECT-PARTNERS.
025100 2000-EXIT.
025200     EXIT.
025300*
025400* ONE PARTNER PER CALL. SKIPS A PARTNER ALREADY INVOICED FOR THE
025500* BILLED MONTH (3100) OR WITH NOTHING TO BILL (3200), OTHERWISE
025600* WRITES THE INVOICE (3300) AND TAGS THE SWEPT ENTRIES (3400) SO
025700* THEY ARE NOT PICKED UP AGAIN NEXT MONTH.
025800*
025900 3000-PROCESS-ONE-PARTNER.
026000     PERFORM 3100-COUNT-INVOICES THRU 3100-EXIT.
026100     IF WS-MONTH-COUNT IS GREATER THAN 0
026200         ADD 1 TO WS-PARTNERS-SKIPPED
026300         GO TO 3000-EXIT.
026400     PERFORM 3200-SUM-ENTRIES THRU 3200-EXIT.
026500     IF WS-ENTRY-COUNT = 0
026600         ADD 1 TO WS-PARTNERS-SKIPPED
026700         GO TO 3000-EXIT.
026800     PERFORM 3300-BUILD-INVOICE THRU 3300-EXIT.
026900     IF NOT INV-FS-OK
027000         ADD 1 TO WS-PARTNERS-ERRORED
027100         GO TO 3000-EXIT.
027200     PERFORM 3400-TAG-ENTRIES THRU 3400-EXIT.
027300     ADD 1 TO WS-PARTNERS-INVOICED.
027400 3000-EXIT.
027500     EXIT.
027600*
027700* WS-ALLTIME-COUNT FEEDS THE INVOICE-NUMBER SEQUENCE IN 3300 --
027800* IT IS A RUNNING COUNT OF EVERY INVOICE EVER CUT FOR THIS
027900* PARTNER, NOT JUST THIS MONTH'S. WS-MONTH-COUNT IS THE RE-RUN
028000* GUARD -- A NON-ZERO COUNT MEANS THIS PARTNER WAS ALREADY BILLED
028100* FOR THE TARGET MONTH AND THE SWEEP MUST NOT DOUBLE-INVOICE IT.
028200*
028300 3100-COUNT-INVOICES.
028400     MOVE 0 TO WS-MONTH-COUNT.
028500     MOVE 0 TO WS-ALLTIME-COUNT.
028600     MOVE PART-ID TO INV-PARTNER-ID.
028700     START INVOICES-FILE KEY IS EQUAL TO INV-PARTNER-ID
028800         INVALID KEY
028900             GO TO 3100-EXIT.
029000 3100-READ-NEXT.
029100     READ INVOICES-FILE NEXT RECORD
029200         AT END
029300             GO TO 3100-EXIT.
029400     IF INV-PARTNER-ID NOT EQUAL PART-ID
029500         GO TO 3100-EXIT.
029600     ADD 1 TO WS-ALLTIME-COUNT.
029700     IF INV-DATE-YYYY = WS-INV-YYYY AND INV-DATE-MM = WS-INV-MM
029800         ADD 1 TO WS-MONTH-COUNT.
029900     GO TO 3100-READ-NEXT.
030000 3100-EXIT.
030100     EXIT.
030200*
030300* SUMS EVERY REVLEDG ROW FOR THIS PARTNER NOT YET TAGGED WITH AN
030400* INVOICE-ID. WS-ENTRY-CURRENCY IS TAKEN FROM THE FIRST UNTAGGED
030500* ROW ENCOUNTERED -- A PARTNER'S REVENUE-LEDGER ENTRIES ARE
030600* ASSUMED TO ALL SHARE ONE CURRENCY, SO NO CONVERSION IS DONE
030700* HERE.
030800*
030900 3200-SUM-ENTRIES.
031000     MOVE 0 TO WS-ENTRY-COUNT.
031100     MOVE 0 TO WS-TOTAL-AMOUNT.
031200     SET WS-FIRST-ENTRY TO TRUE.
031300     MOVE PART-ID TO RVL-PARTNER-ID.
031400     START REVLEDG-FILE KEY IS EQUAL TO RVL-PARTNER-ID
031500         INVALID KEY
031600             GO TO 3200-EXIT.
031700 3200-READ-NEXT.
031800     READ REVLEDG-FILE NEXT RECORD
031900         AT END
032000             GO TO 3200-EXIT.
032100     IF RVL-PARTNER-ID NOT EQUAL PART-ID
032200         GO TO 3200-EXIT.
032300     IF RVL-INVOICE-ID = SPACES
032400         ADD 1 TO WS-ENTRY-COUNT
032500         ADD RVL-AMOUNT TO WS-TOTAL-AMOUNT
032600         IF WS-FIRST-ENTRY
032700             MOVE RVL-CURRENCY TO WS-ENTRY-CURRENCY
032800             SET WS-NOT-FIRST-ENTRY TO TRUE.
032900     GO TO 3200-READ-NEXT.
033000 3200-EXIT.
033100     EXIT.
033200*
033300* WRITES THE ONE NEW INVOICE ROW FOR THIS PARTNER. THE HUMAN-
033400* READABLE INVOICE NUMBER (WS-INVOICE-NUMBER) IS BUILT SEPARATELY
033500* FROM THE GENKEY01 SURROGATE KEY SO OPERATIONS CAN READ THE
033600* BILLED MONTH AND PARTNER STRAIGHT OFF A PRINTED INVOICE.
033700*
033800 3300-BUILD-INVOICE.
033900     CALL "GENKEY01" USING WS-NEW-INVOICE-ID.
034000     COMPUTE WS-SEQUENCE-NUM = WS-ALLTIME-COUNT + 1.
034100*    WS-INVNO-YYYYMM IS BUILT AS (YEAR * 100) + MONTH SO THE
034200*    INVOICE-NUMBER CARRIES A PACKED YYYYMM WITHOUT AN
034300*    INTRINSIC FUNCTION.
034400     COMPUTE WS-INVNO-YYYYMM = (WS-INV-YYYY * 100) + WS-INV-MM.
034500     MOVE PART-ID TO WS-INVNO-PARTNER-8.
034600     MOVE WS-SEQUENCE-NUM TO WS-INVNO-SEQ.
034700     MOVE WS-NEW-INVOICE-ID TO INV-ID.
034800     MOVE WS-INVOICE-NUMBER TO INV-NUMBER.
034900     MOVE PART-ID TO INV-PARTNER-ID.
035000     MOVE WS-INVOICE-DATE TO INV-DATE.
035100     MOVE WS-DUE-DATE TO INV-DUE-DATE.
035200     SET INV-ST-PENDING TO TRUE.
035300     MOVE WS-TOTAL-AMOUNT TO INV-TOTAL-AMOUNT.
035400     MOVE WS-ENTRY-CURRENCY TO INV-CURRENCY.
035500     WRITE INVOICE-RECORD
035600         INVALID KEY
035700             CONTINUE.
035800 3300-EXIT.
035900     EXIT.
036000*
036100* RE-SCANS THE SAME REVLEDG ROWS SUMMED IN 3200 AND STAMPS EACH
036200* UNTAGGED ONE WITH THE INVOICE-ID JUST WRITTEN IN 3300, SO THEY
036300* DROP OUT OF NEXT MONTH'S 3200 SCAN.
036400*
036500 3400-TAG-ENTRIES.
036600     MOVE PART-ID TO RVL-PARTNER-ID.
036700     START REVLEDG-FILE KEY IS EQUAL TO RVL-PARTNER-ID
036800         INVALID KEY
036900             GO TO 3400-EXIT.
037000 3400-READ-NEXT.
037100     READ REVLEDG-FILE NEXT RECORD
037200         AT END
037300             GO TO 3400-EXIT.
037400     IF RVL-PARTNER-ID NOT EQUAL PART-ID
037500         GO TO 3400-EXIT.
037600     IF RVL-INVOICE-ID = SPACES
037700         MOVE INV-ID TO RVL-INVOICE-ID
037800         REWRITE REVENUE-LEDGER-RECORD
037900             INVALID KEY
038000                 CONTINUE.
038100     GO TO 3400-READ-NEXT.
038200 3400-EXIT.
038300     EXIT.
