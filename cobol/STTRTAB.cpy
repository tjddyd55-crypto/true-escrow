000100*****************************************************************
000200* STTRTAB  --  DEAL STATE-MACHINE LEGAL-TRANSITION TABLE
000300* THE SEVEN LEGAL FROM/TO STATE PAIRS. RULENGSR SEARCHES THIS
000400* TABLE BEFORE APPLYING ANY STATE CHANGE; NO MATCH MEANS THE
000500* TRANSITION IS REJECTED AND THE DEAL IS LEFT UNCHANGED.
000600*****************************************************************
000700 01  ST-TRANS-VALUES.
000800     05  FILLER.
000900         10  FILLER                  PIC X(10) VALUE "CREATED".
001000         10  FILLER                  PIC X(10) VALUE "FUNDED".
001100     05  FILLER.
001200         10  FILLER                  PIC X(10) VALUE "FUNDED".
001300         10  FILLER                  PIC X(10) VALUE "DELIVERED".
001400     05  FILLER.
001500         10  FILLER                  PIC X(10) VALUE "DELIVERED".
001600         10  FILLER                  PIC X(10) VALUE "INSPECTION".
001700     05  FILLER.
001800         10  FILLER                  PIC X(10) VALUE "INSPECTION".
001900         10  FILLER                  PIC X(10) VALUE "APPROVED".
002000     05  FILLER.
002100         10  FILLER                  PIC X(10) VALUE "INSPECTION".
002200         10  FILLER                  PIC X(10) VALUE "ISSUE".
002300     05  FILLER.
002400         10  FILLER                  PIC X(10) VALUE "ISSUE".
002500         10  FILLER                  PIC X(10) VALUE "SETTLED".
002600     05  FILLER.
002700         10  FILLER                  PIC X(10) VALUE "APPROVED".
002800         10  FILLER                  PIC X(10) VALUE "SETTLED".
002900 01  ST-TRANS-TABLE REDEFINES ST-TRANS-VALUES.
003000     05  ST-TRANS-ENTRY OCCURS 7 TIMES INDEXED BY ST-TRANS-IDX.
003100         10  ST-TRANS-FROM           PIC X(10).
003200         10  ST-TRANS-TO             PIC X(10).
